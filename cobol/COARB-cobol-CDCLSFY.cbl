000100IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CDCLSFY.
000400 AUTHOR. R T CARVER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/09/94.
000700 DATE-COMPILED. 07/09/94.
000800 SECURITY. NON-CONFIDENTIAL.

000900******************************************************************
001000* CHANGE LOG                                                     *
001100*   07/09/94  RTC  ORIGINAL -- ECHELON GROUPING/TYPING AND       *
001200*                   SUPERIORITY-THRESHOLD CALL FOR THE ARBITRATOR*
001300*   09/02/94  RTC  ADDED THE UNINFORMATIVE-ECHELON RETYPE FOR    *
001400*                   THE SINGLE-ECHELON < 1.0E-50 SPECIAL CASE    *
001500*   02/14/96  RTC  ADDED THE MIXED-TYPE FINAL-CALL BRANCH        *
001600*   09/30/96  LMK  ADDED SIZE AND SUM REQUEST CODES TO BINCOUNT, *
001700*                   RETYPE HERE TO CONSUME THE ZERO-DEFAULT GET  *
001800*   11/12/99  RTC  Y2K REVIEW -- NO DATE FIELDS HERE, NO CHANGE  *
001900*   03/14/02  JHS  TICKET CR-4471 -- STRIP-LEADING NOW LOOPS ON  *
002000*                   UNKNOWN TOO, NOT JUST UNINFORMATIVE          *
002100*   08/05/05  RTC  TICKET CR-5920 -- CORRECTED THE MIXED-TYPE    *
002200*                   BEST-NEGATIVE SEARCH TO STOP AT THE FIRST    *
002300*                   NEGATIVE ECHELON, NOT THE LAST ONE           *
002350*   06/19/07  RTC  TICKET CR-6203 -- EVERY IN-LINE PERFORM LOOP  *
002360*                   BODY MOVED TO ITS OWN PARAGRAPH, SHOP        *
002370*                   STANDARD IS PERFORM...THRU, NOT IN-LINE      *
002380*   08/02/07  RTC  TICKET CR-6244 -- ADDED WS-BIN-KEY-PARTS, AN  *
002390*                   ALTERNATE SPLIT VIEW OF THE BIN-COUNT KEY    *
002395*                   MATCHING BINCOUNT'S OWN LINKAGE VIEW         *
002400******************************************************************
002500* ConservedDomainReport.classify -- THE CORE ARBITRATION RULE.  *
002600* CALLED ONCE PER QUERY BY CDP2SRCH 300-CLASSIFY-QUERY.  RETURNS *
002700* CDR-CALL-FLAG AND CDR-SUPERIORITY-BOUND IN THE SAME RECORD.    *
002800******************************************************************

002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS CL-TRACE-ON
003600     UPSI-0 OFF STATUS IS CL-TRACE-OFF.
003700 INPUT-OUTPUT SECTION.

003800 DATA DIVISION.
003900 FILE SECTION.

004000 WORKING-STORAGE SECTION.
004100 01  WS-MISC-FIELDS.
004200     05  WS-HIT-IDX                  PIC 9(03)  COMP.
004300     05  WS-ECH-IDX                  PIC 9(03)  COMP.
004400     05  WS-ECH-IDX2                 PIC 9(03)  COMP.
004500     05  WS-FOUND-ECH-SW             PIC X(01).
004600         88  WS-ECH-FOUND                VALUE "Y".
004700         88  WS-ECH-NOT-FOUND             VALUE "N".
004800     05  WS-SAME-TYPE-SW             PIC X(01).
004900         88  WS-ALL-SAME-TYPE            VALUE "Y".
005000         88  WS-NOT-ALL-SAME-TYPE         VALUE "N".
005100     05  WS-NEG-FOUND-SW             PIC X(01).
005200         88  WS-NEG-ECH-FOUND            VALUE "Y".
005300         88  WS-NEG-ECH-NOT-FOUND         VALUE "N".
005400     05  WS-PREFIX-2                 PIC X(02).
005500     05  WS-SWAP-ECH                 PIC X(23).

005600 01  WS-BIN-WORK.
005700     05  WS-BIN-CONTROL.
005800         10  WS-BIN-REQUEST          PIC X(01).
005850         10  WS-BIN-KEY              PIC X(13).
005860* 08/02/07 RTC CR-6244 -- SPLIT VIEW OF THE BIN KEY FOR THE TRACE
005870* DUMP, SAME IDIOM AS BINCOUNT'S OWN BC-BIN-KEY-PARTS.
005880         10  WS-BIN-KEY-PARTS REDEFINES WS-BIN-KEY.
005890             15  WS-BIN-KEY-PFX      PIC X(02).
005900             15  WS-BIN-KEY-SFX      PIC X(11).
006000         10  WS-BIN-DELTA            PIC S9(05)  COMP-3.
006100         10  WS-BIN-RESULT           PIC S9(09)  COMP-3.
006200         10  WS-BIN-COUNT            PIC 9(03)  COMP.
006300     05  WS-BIN-TABLE.
006400         10  WS-BIN-ENTRY OCCURS 50 TIMES
006500                           INDEXED BY WS-BIN-IDX.
006600             15  WS-BIN-ENTRY-KEY    PIC X(13).
006700             15  WS-BIN-ENTRY-COUNT  PIC S9(09)  COMP-3.

006800 01  WS-LOG10-WORK.
006900     05  WS-LOG10-CTL-A.
007000         10  WS-LOG-A-MANTISSA       PIC S9(01)V9(04) COMP-3.
007100         10  WS-LOG-A-EXPONENT       PIC S9(03)      COMP-3.
007200         10  WS-LOG-A-RESULT         PIC S9(03)V9(04) COMP-3.
007300     05  WS-LOG10-CTL-B.
007400         10  WS-LOG-B-MANTISSA       PIC S9(01)V9(04) COMP-3.
007500         10  WS-LOG-B-EXPONENT       PIC S9(03)      COMP-3.
007600         10  WS-LOG-B-RESULT         PIC S9(03)V9(04) COMP-3.

007700 01  WS-SUPERIORITY-WORK.
007800     05  WS-SUP-BETTER-MANTISSA      PIC S9(01)V9(04) COMP-3.
007900     05  WS-SUP-BETTER-EXPONENT      PIC S9(03)      COMP-3.
008000     05  WS-SUP-WORSE-MANTISSA       PIC S9(01)V9(04) COMP-3.
008100     05  WS-SUP-WORSE-EXPONENT       PIC S9(03)      COMP-3.
008200     05  WS-SUP-RESULT               PIC S9(03)V9(04) COMP-3.

008300* ALTERNATE NUMERIC VIEW OF THE SUPERIORITY WORK AREA, USED WHEN
008400* THE DEBUG DUMP EDITS THE BOUND FOR DISPLAY (900-DEBUG-DUMP).
008500 01  WS-SUP-DISPLAY REDEFINES WS-SUPERIORITY-WORK.
008600     05  FILLER                      PIC X(05).
008700     05  FILLER                      PIC X(05).
008800     05  WS-SUP-RESULT-EDIT          PIC -999.9999.

008900 01  WS-CONST-FIELDS.
009000     05  WS-MAX-SUPERIORITY          PIC S9(03)  COMP-3 VALUE 180.
009100     05  WS-SUPERIORITY-THRESHOLD    PIC S9(01)V9(04) COMP-3
009200                                      VALUE 0.9000.
009300     05  WS-UNINFORM-CALL-THRESHOLD  PIC S9(03)  COMP-3 VALUE 25.

009400 LINKAGE SECTION.
009500 COPY CDREPORT.
009600 COPY CDCTAB.

009700 PROCEDURE DIVISION USING CD-REPORT-REC, CD-CLASS-TABLE-CTL.

009800 000-MAINLINE.
009900     SET CDR-CALL-UNSET TO TRUE.
010000     MOVE ZERO TO CDR-SUPERIORITY-BOUND.
010100     MOVE ZERO TO CDR-ECHELON-COUNT.

010200     IF CDR-HIT-COUNT = ZERO
010300         SET CDR-CALL-FALSE TO TRUE
010400     ELSE
010500         PERFORM 100-GROUP-ECHELONS THRU 100-EXIT
010600         PERFORM 200-TYPE-ECHELON THRU 200-EXIT
010700         PERFORM 280-STRIP-LEADING-ECHELONS THRU 280-EXIT
010800         IF CDR-ECHELON-COUNT = ZERO
010900             SET CDR-CALL-FALSE TO TRUE
011000         ELSE
011100             PERFORM 500-FINAL-CALL THRU 500-EXIT
011200         END-IF
011300     END-IF.

011400     IF CL-TRACE-ON
011500         PERFORM 900-DEBUG-DUMP THRU 900-EXIT.
011600     GOBACK.

011700******************************************************************
011800* 100-GROUP-ECHELONS -- ALL CDS SHARING THE SAME E-VALUE FORM    *
011900* ONE ECHELON.  ECHELONS ARE ORDERED ASCENDING (BEST E FIRST).  *
012000******************************************************************
012100 100-GROUP-ECHELONS.
012200     PERFORM 110-BUILD-ECHELON-SHELLS THRU 110-EXIT.
012300     PERFORM 120-SORT-ECHELONS THRU 120-EXIT.
012400     PERFORM 130-COUNT-ECHELON-MEMBERS THRU 130-EXIT.
012500 100-EXIT.
012600     EXIT.

012700 110-BUILD-ECHELON-SHELLS.
012800     PERFORM 115-BUILD-ONE-SHELL THRU 115-EXIT
012900         VARYING WS-HIT-IDX FROM 1 BY 1
013000         UNTIL WS-HIT-IDX > CDR-HIT-COUNT.
013100 110-EXIT.
013200     EXIT.

013300 115-BUILD-ONE-SHELL.
013400*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE HIT LOOP.
013500     PERFORM 150-GET-COINESS THRU 150-EXIT.
013600     SET WS-ECH-NOT-FOUND TO TRUE.
013700     PERFORM 117-CHECK-ECH-MATCH THRU 117-EXIT
013800         VARYING WS-ECH-IDX FROM 1 BY 1
013900         UNTIL WS-ECH-IDX > CDR-ECHELON-COUNT.
014000     IF WS-ECH-NOT-FOUND
014100         ADD 1 TO CDR-ECHELON-COUNT
014200         SET WS-ECH-IDX TO CDR-ECHELON-COUNT
014300         MOVE CDR-E-MANTISSA(WS-HIT-IDX)
014400                         TO CDR-ECH-E-MANTISSA(WS-ECH-IDX)
014500         MOVE CDR-E-EXPONENT(WS-HIT-IDX)
014600                         TO CDR-ECH-E-EXPONENT(WS-ECH-IDX)
014700         MOVE ZERO TO CDR-ECH-POS-COUNT(WS-ECH-IDX)
014800         MOVE ZERO TO CDR-ECH-NEG-COUNT(WS-ECH-IDX)
014900         MOVE ZERO TO CDR-ECH-UNI-COUNT(WS-ECH-IDX)
015000         MOVE SPACES TO CDR-ECH-TYPE(WS-ECH-IDX)
015100     END-IF.
015200 115-EXIT.
015300     EXIT.

015400 117-CHECK-ECH-MATCH.
015500*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE ECHELON SCAN.
015600     IF CDR-ECH-E-MANTISSA(WS-ECH-IDX) =
015700                         CDR-E-MANTISSA(WS-HIT-IDX)
015800        AND CDR-ECH-E-EXPONENT(WS-ECH-IDX) =
015900                         CDR-E-EXPONENT(WS-HIT-IDX)
016000         SET WS-ECH-FOUND TO TRUE
016100     END-IF.
016200 117-EXIT.
016300     EXIT.

016400* BUBBLE SORT -- AT MOST 50 ECHELONS, RUN ONCE PER QUERY, SO A
016500* SIMPLE EXCHANGE SORT IS PLENTY.  ZERO E-VALUE (MANTISSA = 0)
016600* SORTS LOWEST OF ALL, SAME AS THE REAL FLOATING VALUE WOULD.
016700 120-SORT-ECHELONS.
016800     PERFORM 125-SORT-OUTER-PASS THRU 125-EXIT
016900         VARYING WS-ECH-IDX FROM 1 BY 1
017000         UNTIL WS-ECH-IDX >= CDR-ECHELON-COUNT.
017100 120-EXIT.
017200     EXIT.

017300 125-SORT-OUTER-PASS.
017400*    06/19/07 RTC CR-6203 -- BODY OF THE OLD OUTER SORT PASS.
017500     PERFORM 127-SORT-COMPARE-SWAP THRU 127-EXIT
017600         VARYING WS-ECH-IDX2 FROM 1 BY 1
017700         UNTIL WS-ECH-IDX2 > CDR-ECHELON-COUNT - WS-ECH-IDX.
017800 125-EXIT.
017900     EXIT.

018000 127-SORT-COMPARE-SWAP.
018100*    06/19/07 RTC CR-6203 -- BODY OF THE OLD INNER COMPARE/SWAP.
018200     IF NOT (CDR-ECH-E-EXPONENT(WS-ECH-IDX2) <
018300                  CDR-ECH-E-EXPONENT(WS-ECH-IDX2 + 1)
018400          OR (CDR-ECH-E-EXPONENT(WS-ECH-IDX2) =
018500                  CDR-ECH-E-EXPONENT(WS-ECH-IDX2 + 1)
018600          AND CDR-ECH-E-MANTISSA(WS-ECH-IDX2) <=
018700                  CDR-ECH-E-MANTISSA(WS-ECH-IDX2 + 1)))
018800         MOVE CDR-ECH-TABLE-BYTES(WS-ECH-IDX2)
018900                                TO WS-SWAP-ECH
019000         MOVE CDR-ECH-TABLE-BYTES(WS-ECH-IDX2 + 1)
019100                       TO CDR-ECH-TABLE-BYTES(WS-ECH-IDX2)
019200         MOVE WS-SWAP-ECH
019300                   TO CDR-ECH-TABLE-BYTES(WS-ECH-IDX2 + 1)
019400     END-IF.
019500 127-EXIT.
019600     EXIT.

019700* ONE FRESH PASS OF THE BIN-COUNTER PER ECHELON -- THE TABLE IS
019800* RESET (WS-BIN-COUNT = 0) BEFORE EACH ECHELON'S MEMBERS ARE
019900* BUMPED, THEN THE THREE CLASS COUNTS ARE PULLED OFF WITH THE
020000* ZERO-DEFAULT GETTER SO AN ECHELON WITH NO NEGATIVE MEMBERS, FOR
020100* EXAMPLE, SIMPLY GETS BACK A ZERO INSTEAD OF -1.
020200 130-COUNT-ECHELON-MEMBERS.
020300     PERFORM 135-COUNT-ONE-ECHELON THRU 135-EXIT
020400         VARYING WS-ECH-IDX FROM 1 BY 1
020500         UNTIL WS-ECH-IDX > CDR-ECHELON-COUNT.
020600 130-EXIT.
020700     EXIT.

020800 135-COUNT-ONE-ECHELON.
020900*    06/19/07 RTC CR-6203 -- BODY OF THE OLD OUTER ECHELON LOOP.
021000     MOVE ZERO TO WS-BIN-COUNT.
021100     PERFORM 137-BUMP-ONE-HIT THRU 137-EXIT
021200         VARYING WS-HIT-IDX FROM 1 BY 1
021300         UNTIL WS-HIT-IDX > CDR-HIT-COUNT.
021400     MOVE "Z"        TO WS-BIN-REQUEST
021500     MOVE "POSITIVE" TO WS-BIN-KEY
021600     CALL "BINCOUNT" USING WS-BIN-CONTROL, WS-BIN-TABLE
021700     MOVE WS-BIN-RESULT TO CDR-ECH-POS-COUNT(WS-ECH-IDX)
021800     MOVE "Z"        TO WS-BIN-REQUEST
021900     MOVE "NEGATIVE" TO WS-BIN-KEY
022000     CALL "BINCOUNT" USING WS-BIN-CONTROL, WS-BIN-TABLE
022100     MOVE WS-BIN-RESULT TO CDR-ECH-NEG-COUNT(WS-ECH-IDX)
022200     MOVE "Z"             TO WS-BIN-REQUEST
022300     MOVE "UNINFORMATIVE" TO WS-BIN-KEY
022400     CALL "BINCOUNT" USING WS-BIN-CONTROL, WS-BIN-TABLE
022500     MOVE WS-BIN-RESULT TO CDR-ECH-UNI-COUNT(WS-ECH-IDX).
022600 135-EXIT.
022700     EXIT.

022800 137-BUMP-ONE-HIT.
022900*    06/19/07 RTC CR-6203 -- BODY OF THE OLD INNER HIT LOOP.
023000     IF CDR-ECH-E-MANTISSA(WS-ECH-IDX) =
023100                         CDR-E-MANTISSA(WS-HIT-IDX)
023200        AND CDR-ECH-E-EXPONENT(WS-ECH-IDX) =
023300                         CDR-E-EXPONENT(WS-HIT-IDX)
023400         MOVE "B" TO WS-BIN-REQUEST
023500         MOVE CDR-COINESS(WS-HIT-IDX) TO WS-BIN-KEY
023600         MOVE 1 TO WS-BIN-DELTA
023700         CALL "BINCOUNT" USING WS-BIN-CONTROL,
023800                               WS-BIN-TABLE
023900     END-IF.
024000 137-EXIT.
024100     EXIT.

024200******************************************************************
024300* 150-GET-COINESS -- getCOIness.  CD-ID ARRIVES WITH ANY "CDD:"  *
024400* PREFIX ALREADY STRIPPED BY CDP2SRCH 200-BUILD-REPORT.          *
024500******************************************************************
024600 150-GET-COINESS.
024700     MOVE CDR-CD-ID(WS-HIT-IDX)(1:2) TO WS-PREFIX-2.
024800     INSPECT WS-PREFIX-2 CONVERTING
024900         "abcdefghijklmnopqrstuvwxyz" TO
025000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025100     IF WS-PREFIX-2 = "CL"
025200         MOVE "UNINFORMATIVE" TO CDR-COINESS(WS-HIT-IDX)
025300     ELSE
025400         SEARCH ALL CT-ENTRY
025500             AT END
025600                 MOVE "NEGATIVE" TO CDR-COINESS(WS-HIT-IDX)
025700             WHEN CT-CD-ID(CT-IDX) = CDR-CD-ID(WS-HIT-IDX)
025800                 MOVE CT-COINESS(CT-IDX)
025900                                 TO CDR-COINESS(WS-HIT-IDX)
026000         END-SEARCH
026100     END-IF.
026200 150-EXIT.
026300     EXIT.

026400******************************************************************
026500* 200-TYPE-ECHELON -- forEchelon TYPING, THE < 1.0E-50 SPECIAL   *
026600* CASE, AND THE UNKNOWN-TO-NEGATIVE CONVERSION.                  *
026700******************************************************************
026800 200-TYPE-ECHELON.
026900     PERFORM 210-TYPE-ONE-ECHELON THRU 210-EXIT
027000         VARYING WS-ECH-IDX FROM 1 BY 1
027100         UNTIL WS-ECH-IDX > CDR-ECHELON-COUNT.

027200     IF CDR-ECHELON-COUNT = 1
027300         PERFORM 250-RETYPE-SPECIAL-CASE THRU 250-EXIT.

027400     PERFORM 220-FOLD-UNKNOWN THRU 220-EXIT
027500         VARYING WS-ECH-IDX FROM 1 BY 1
027600         UNTIL WS-ECH-IDX > CDR-ECHELON-COUNT.
027700 200-EXIT.
027800     EXIT.

027900 210-TYPE-ONE-ECHELON.
028000*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE TYPING LOOP.
028100     IF CDR-ECH-POS-COUNT(WS-ECH-IDX) > 0
028200        AND CDR-ECH-NEG-COUNT(WS-ECH-IDX) = 0
028300         MOVE "POSITIVE" TO CDR-ECH-TYPE(WS-ECH-IDX)
028400     ELSE IF CDR-ECH-NEG-COUNT(WS-ECH-IDX) > 0
028500        AND CDR-ECH-POS-COUNT(WS-ECH-IDX) = 0
028600         MOVE "NEGATIVE" TO CDR-ECH-TYPE(WS-ECH-IDX)
028700     ELSE IF CDR-ECH-POS-COUNT(WS-ECH-IDX) > 0
028800        AND CDR-ECH-NEG-COUNT(WS-ECH-IDX) > 0
028900         MOVE "UNINFORMATIVE" TO CDR-ECH-TYPE(WS-ECH-IDX)
029000     ELSE IF CDR-ECH-UNI-COUNT(WS-ECH-IDX) > 0
029100         MOVE "UNINFORMATIVE" TO CDR-ECH-TYPE(WS-ECH-IDX)
029200     ELSE
029300         MOVE "UNKNOWN" TO CDR-ECH-TYPE(WS-ECH-IDX)
029400     END-IF.
029500 210-EXIT.
029600     EXIT.

029700 220-FOLD-UNKNOWN.
029800*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE FOLD LOOP.
029900     IF CDR-ECH-IS-UNKNOWN(WS-ECH-IDX)
030000         MOVE "NEGATIVE" TO CDR-ECH-TYPE(WS-ECH-IDX)
030100     END-IF.
030200 220-EXIT.
030300     EXIT.

030400******************************************************************
030500* 250-RETYPE-SPECIAL-CASE -- SOLE ECHELON, UNINFORMATIVE, E <    *
030600* 1.0E-50 (MANTISSA = 0, I.E. TRUE ZERO, ALSO QUALIFIES).        *
030700******************************************************************
030800 250-RETYPE-SPECIAL-CASE.
030900     IF CDR-ECH-IS-UNINFORM(1)
031000        AND (CDR-ECH-E-MANTISSA(1) = ZERO
031100             OR CDR-ECH-E-EXPONENT(1) < -50)
031200         SET WS-ECH-IDX TO 1
031300         PERFORM 560-NON-MINORITY-RULE THRU 560-EXIT
031400     END-IF.
031500 250-EXIT.
031600     EXIT.

031700******************************************************************
031800* 280-STRIP-LEADING-ECHELONS -- DROP LEADING UNINFORMATIVE/      *
031900* UNKNOWN ECHELONS FROM THE BEST (LOWEST E-VALUE) END WHILE MORE *
032000* THAN ONE ECHELON REMAINS.  UNKNOWN WAS ALREADY FOLDED TO       *
032100* NEGATIVE IN 200-TYPE-ECHELON, SO ONLY UNINFORMATIVE SURVIVES   *
032200* HERE, BUT THE TEST IS CODED FOR BOTH PER THE ORIGINAL SPEC.    *
032300******************************************************************
032400 280-STRIP-LEADING-ECHELONS.
032500     PERFORM 285-STRIP-ONE-ECHELON THRU 285-EXIT
032600         UNTIL CDR-ECHELON-COUNT <= 1
032700                 OR NOT (CDR-ECH-IS-UNINFORM(1)
032800                         OR CDR-ECH-IS-UNKNOWN(1)).
032900 280-EXIT.
033000     EXIT.

033100 285-STRIP-ONE-ECHELON.
033200*    06/19/07 RTC CR-6203 -- BODY OF THE OLD OUTER STRIP LOOP.
033300     PERFORM 287-SHIFT-ECH-DOWN THRU 287-EXIT
033400         VARYING WS-ECH-IDX FROM 1 BY 1
033500         UNTIL WS-ECH-IDX >= CDR-ECHELON-COUNT.
033600     SUBTRACT 1 FROM CDR-ECHELON-COUNT.
033700 285-EXIT.
033800     EXIT.

033900 287-SHIFT-ECH-DOWN.
034000*    06/19/07 RTC CR-6203 -- BODY OF THE OLD INNER SHIFT LOOP.
034100     MOVE CDR-ECH-TABLE-BYTES(WS-ECH-IDX + 1)
034200                       TO CDR-ECH-TABLE-BYTES(WS-ECH-IDX).
034300 287-EXIT.
034400     EXIT.

034500******************************************************************
034600* 400-SUPERIORITY -- toSuperiority(WORSE, BETTER) USING THE      *
034700* WORKING-STORAGE PAIR WS-SUP-BETTER-*/WS-SUP-WORSE-*.  BETTER-E *
034800* OF ZERO IS SUBSTITUTED WITH 1.0E-200 BEFORE THE CALL.          *
034900******************************************************************
035000 400-SUPERIORITY.
035100     IF WS-SUP-BETTER-MANTISSA = ZERO
035200         MOVE 1.0000 TO WS-SUP-BETTER-MANTISSA
035300         MOVE -200   TO WS-SUP-BETTER-EXPONENT
035400     END-IF.
035500     MOVE WS-SUP-BETTER-MANTISSA TO WS-LOG-A-MANTISSA.
035600     MOVE WS-SUP-BETTER-EXPONENT TO WS-LOG-A-EXPONENT.
035700     CALL "CLCLOG10" USING WS-LOG10-CTL-A.

035800     MOVE WS-SUP-WORSE-MANTISSA TO WS-LOG-B-MANTISSA.
035900     MOVE WS-SUP-WORSE-EXPONENT TO WS-LOG-B-EXPONENT.
036000     CALL "CLCLOG10" USING WS-LOG10-CTL-B.

036100     COMPUTE WS-SUP-RESULT = WS-LOG-B-RESULT - WS-LOG-A-RESULT.
036200 400-EXIT.
036300     EXIT.

036400******************************************************************
036500* 500-FINAL-CALL -- DISPATCH ON THE NUMBER OF SURVIVING          *
036600* ECHELONS.                                                      *
036700******************************************************************
036800 500-FINAL-CALL.
036900     IF CDR-ECHELON-COUNT = 1
037000         PERFORM 510-FINAL-CALL-ONE THRU 510-EXIT
037100     ELSE
037200         PERFORM 515-CHECK-ALL-SAME-TYPE THRU 515-EXIT
037300         IF WS-ALL-SAME-TYPE
037400             PERFORM 520-FINAL-CALL-SAME-TYPE THRU 520-EXIT
037500         ELSE
037600             PERFORM 540-FINAL-CALL-MIXED THRU 540-EXIT
037700         END-IF
037800     END-IF.
037900 500-EXIT.
038000     EXIT.

038100******************************************************************
038200* 510-FINAL-CALL-ONE -- SOLE SURVIVING ECHELON.                  *
038300******************************************************************
038400 510-FINAL-CALL-ONE.
038500     IF CDR-ECH-E-MANTISSA(1) = ZERO
038600         MOVE WS-MAX-SUPERIORITY TO CDR-SUPERIORITY-BOUND
038700     ELSE
038800         MOVE CDR-ECH-E-MANTISSA(1) TO WS-LOG-A-MANTISSA
038900         MOVE CDR-ECH-E-EXPONENT(1) TO WS-LOG-A-EXPONENT
039000         CALL "CLCLOG10" USING WS-LOG10-CTL-A
039100         COMPUTE CDR-SUPERIORITY-BOUND = ZERO - WS-LOG-A-RESULT
039200     END-IF.

039300     IF CDR-SUPERIORITY-BOUND < WS-SUPERIORITY-THRESHOLD
039400         SET CDR-CALL-FALSE TO TRUE
039500     ELSE
039600         IF CDR-ECH-IS-POSITIVE(1)
039700             SET CDR-CALL-TRUE TO TRUE
039800         ELSE IF CDR-ECH-IS-NEGATIVE(1)
039900             COMPUTE CDR-SUPERIORITY-BOUND =
040000                                 ZERO - CDR-SUPERIORITY-BOUND
040100             SET CDR-CALL-FALSE TO TRUE
040200         ELSE
040300*            UNINFORMATIVE
040400             SET WS-ECH-IDX TO 1
040500             PERFORM 560-NON-MINORITY-RULE THRU 560-EXIT
040600             IF CDR-SUPERIORITY-BOUND > WS-UNINFORM-CALL-THRESHOLD
040700                AND CDR-ECH-IS-POSITIVE(1)
040800                 SET CDR-CALL-TRUE TO TRUE
040900             ELSE
041000                 SET CDR-CALL-FALSE TO TRUE
041100                 COMPUTE CDR-SUPERIORITY-BOUND =
041200                                     ZERO - WS-MAX-SUPERIORITY
041300             END-IF
041400         END-IF
041500     END-IF.
041600 510-EXIT.
041700     EXIT.

041800******************************************************************
041900* 515-CHECK-ALL-SAME-TYPE                                        *
042000******************************************************************
042100 515-CHECK-ALL-SAME-TYPE.
042200     SET WS-ALL-SAME-TYPE TO TRUE.
042300     PERFORM 517-COMPARE-ECH-TYPE THRU 517-EXIT
042400         VARYING WS-ECH-IDX FROM 2 BY 1
042500         UNTIL WS-ECH-IDX > CDR-ECHELON-COUNT.
042600 515-EXIT.
042700     EXIT.

042800 517-COMPARE-ECH-TYPE.
042900*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE COMPARE LOOP.
043000     IF CDR-ECH-TYPE(WS-ECH-IDX) NOT = CDR-ECH-TYPE(1)
043100         SET WS-NOT-ALL-SAME-TYPE TO TRUE
043200     END-IF.
043300 517-EXIT.
043400     EXIT.

043500******************************************************************
043600* 520-FINAL-CALL-SAME-TYPE -- MULTIPLE ECHELONS, ONE TYPE.       *
043700******************************************************************
043800 520-FINAL-CALL-SAME-TYPE.
043900     MOVE CDR-ECH-E-MANTISSA(1) TO WS-SUP-BETTER-MANTISSA.
044000     MOVE CDR-ECH-E-EXPONENT(1) TO WS-SUP-BETTER-EXPONENT.
044100     MOVE CDR-ECH-E-MANTISSA(CDR-ECHELON-COUNT)
044200                                 TO WS-SUP-WORSE-MANTISSA.
044300     MOVE CDR-ECH-E-EXPONENT(CDR-ECHELON-COUNT)
044400                                 TO WS-SUP-WORSE-EXPONENT.
044500     PERFORM 400-SUPERIORITY THRU 400-EXIT.

044600     IF CDR-ECH-IS-POSITIVE(1)
044700         MOVE WS-SUP-RESULT TO CDR-SUPERIORITY-BOUND
044800         IF WS-SUP-RESULT >= WS-SUPERIORITY-THRESHOLD
044900             SET CDR-CALL-TRUE TO TRUE
045000         ELSE
045100             SET CDR-CALL-FALSE TO TRUE
045200         END-IF
045300     ELSE
045400         COMPUTE CDR-SUPERIORITY-BOUND = ZERO - WS-SUP-RESULT
045500         SET CDR-CALL-FALSE TO TRUE
045600     END-IF.
045700 520-EXIT.
045800     EXIT.

045900******************************************************************
046000* 540-FINAL-CALL-MIXED -- MULTIPLE ECHELONS, MIXED TYPES.  THE   *
046100* TOP ECHELON IS GUARANTEED POSITIVE OR NEGATIVE BY 280-STRIP.   *
046200******************************************************************
046300 540-FINAL-CALL-MIXED.
046400     IF CDR-ECH-IS-NEGATIVE(1)
046500         MOVE CDR-ECH-E-MANTISSA(1) TO WS-SUP-BETTER-MANTISSA
046600         MOVE CDR-ECH-E-EXPONENT(1) TO WS-SUP-BETTER-EXPONENT
046700         MOVE CDR-ECH-E-MANTISSA(2) TO WS-SUP-WORSE-MANTISSA
046800         MOVE CDR-ECH-E-EXPONENT(2) TO WS-SUP-WORSE-EXPONENT
046900         PERFORM 400-SUPERIORITY THRU 400-EXIT
047000         COMPUTE CDR-SUPERIORITY-BOUND = ZERO - WS-SUP-RESULT
047100         SET CDR-CALL-FALSE TO TRUE
047200     ELSE
047300*        TOP ECHELON IS POSITIVE -- FIND THE BEST (FIRST, SINCE
047400*        THE TABLE IS ASCENDING) SURVIVING NEGATIVE ECHELON AMONG
047500*        THOSE THAT ARE POSITIVE OR NEGATIVE (UNINFORMATIVE
047600*        ECHELONS ARE SKIPPED, NOT PHYSICALLY REMOVED).
047700         SET WS-NEG-ECH-NOT-FOUND TO TRUE
047800         PERFORM 545-FIND-NEG-ECHELON THRU 545-EXIT
047900             VARYING WS-ECH-IDX FROM 2 BY 1
048000             UNTIL WS-ECH-IDX > CDR-ECHELON-COUNT
048100                OR WS-NEG-ECH-FOUND
048200         IF WS-NEG-ECH-NOT-FOUND
048300             IF CDR-ECH-E-MANTISSA(1) = ZERO
048400                 MOVE WS-MAX-SUPERIORITY TO CDR-SUPERIORITY-BOUND
048500             ELSE
048600                 MOVE CDR-ECH-E-MANTISSA(1) TO WS-LOG-A-MANTISSA
048700                 MOVE CDR-ECH-E-EXPONENT(1) TO WS-LOG-A-EXPONENT
048800                 CALL "CLCLOG10" USING WS-LOG10-CTL-A
048900                 COMPUTE CDR-SUPERIORITY-BOUND =
049000                                     ZERO - WS-LOG-A-RESULT
049100             END-IF
049200         ELSE
049300             SUBTRACT 1 FROM WS-ECH-IDX
049400             MOVE CDR-ECH-E-MANTISSA(1) TO WS-SUP-BETTER-MANTISSA
049500             MOVE CDR-ECH-E-EXPONENT(1) TO WS-SUP-BETTER-EXPONENT
049600             MOVE CDR-ECH-E-MANTISSA(WS-ECH-IDX)
049700                                 TO WS-SUP-WORSE-MANTISSA
049800             MOVE CDR-ECH-E-EXPONENT(WS-ECH-IDX)
049900                                 TO WS-SUP-WORSE-EXPONENT
050000             PERFORM 400-SUPERIORITY THRU 400-EXIT
050100             MOVE WS-SUP-RESULT TO CDR-SUPERIORITY-BOUND
050200         END-IF
050300         IF CDR-SUPERIORITY-BOUND >= WS-SUPERIORITY-THRESHOLD
050400             SET CDR-CALL-TRUE TO TRUE
050500         ELSE
050600             SET CDR-CALL-FALSE TO TRUE
050700         END-IF
050800     END-IF.
050900 540-EXIT.
051000     EXIT.

051100 545-FIND-NEG-ECHELON.
051200*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE SEARCH LOOP.
051300*    08/05/05 RTC CR-5920 -- STOP AT THE FIRST NEGATIVE ECHELON.
051400     IF CDR-ECH-IS-NEGATIVE(WS-ECH-IDX)
051500         SET WS-NEG-ECH-FOUND TO TRUE
051600     END-IF.
051700 545-EXIT.
051800     EXIT.

051900******************************************************************
052000* 560-NON-MINORITY-RULE -- POSITIVE IFF (POS >= 1 AND NEG <= 1), *
052100* ELSE UNINFORMATIVE.  APPLIED TO THE ECHELON AT WS-ECH-IDX.     *
052200******************************************************************
052300 560-NON-MINORITY-RULE.
052400     IF CDR-ECH-POS-COUNT(WS-ECH-IDX) >= 1
052500        AND CDR-ECH-NEG-COUNT(WS-ECH-IDX) <= 1
052600         MOVE "POSITIVE" TO CDR-ECH-TYPE(WS-ECH-IDX)
052700     ELSE
052800         MOVE "UNINFORMATIVE" TO CDR-ECH-TYPE(WS-ECH-IDX)
052900     END-IF.
053000 560-EXIT.
053100     EXIT.

053200******************************************************************
053300* 900-DEBUG-DUMP -- DIAGNOSTIC AID, NOT A FORMAL REPORT.  ONLY   *
053400* PRODUCED WHEN THE JOB IS RUN WITH UPSI BIT 0 ON (//SYSUDUMP    *
053500* TRACE RUNS).                                                   *
053600******************************************************************
053700 900-DEBUG-DUMP.
053800     DISPLAY "CDCLSFY QUERY....: " CDR-QUERY.
053900     PERFORM 910-DUMP-ONE-HIT THRU 910-EXIT
054000         VARYING WS-HIT-IDX FROM 1 BY 1
054100         UNTIL WS-HIT-IDX > CDR-HIT-COUNT.
054200     MOVE CDR-SUPERIORITY-BOUND TO WS-SUP-RESULT-EDIT.
054300     DISPLAY "  SUPERIORITY-BOUND " WS-SUP-RESULT-EDIT
054400             " CALL-FLAG " CDR-CALL-FLAG.
054500 900-EXIT.
054600     EXIT.

054700 910-DUMP-ONE-HIT.
054800*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE DUMP LOOP.
054900     DISPLAY "  DOMAIN " CDR-CD-ID(WS-HIT-IDX)
055000             " COINESS " CDR-COINESS(WS-HIT-IDX).
055100 910-EXIT.
055200     EXIT.
