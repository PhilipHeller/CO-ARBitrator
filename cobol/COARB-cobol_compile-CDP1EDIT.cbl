000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CDP1EDIT.
000300 AUTHOR. R T CARVER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/22/94.
000600 DATE-COMPILED. 07/22/94.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS IS PHASE I OF THE CONSERVED-DOMAIN ARBITRATOR
001200*          JOB STREAM.  IT READS THE TABULAR SIMILARITY-SEARCH
001300*          HIT FILE, KEEPS EVERY HIT WHOSE E-VALUE PASSES THE
001400*          QUALITY FILTER, DE-DUPLICATES THE SUBJECT ACCESSIONS,
001500*          LOOKS UP EACH ONE ON THE PROTEIN-PROPERTIES MASTER,
001600*          RUNS THE ELIGIBILITY EDITS, AND WRITES THE SURVIVING
001700*          SEQUENCES TO THE PHASE 2 QUERY FILE.
001800*
001900*          THIS PROGRAM IS THE SHOP'S USUAL TWO-PASS SHAPE --
002000*          PASS 1 (100-MAINLINE) JUST BUILDS THE UNIQUE-SUBJECT
002100*          TABLE OFF THE HIT FILE.  PASS 2 (500-LOOKUP-PASS)
002200*          WALKS THAT TABLE DOING THE MASTER-FILE LOOKUP AND THE
002300*          EDITS, THE SAME WAY DALYEDIT WALKS ITS INPUT AGAINST
002400*          PATMSTR -- EXCEPT HERE WE ALREADY KNOW N (THE TABLE
002500*          SIZE) BEFORE WE START PASS 2, SO THE STATUS LINE CAN
002600*          SAY "REC N OF N" THE FIRST TIME THROUGH.
002700*
002800******************************************************************
002900*
003000*          INPUT FILE            -   DDS0002.BLASTPOUT
003100*
003200*          VSAM MASTER FILE      -   DDS0002.PROPMSTR
003300*
003400*          OUTPUT FILE PRODUCED  -   DDS0002.FAAOUT
003500*
003600*          DUMP FILE             -   SYSOUT
003700*
003800******************************************************************
003900* CHANGE LOG                                                     *
004000*   07/22/94  RTC  ORIGINAL                                      *
004100*   02/14/96  RTC  RAISED THE SEEN-TABLE TO 20000 ENTRIES --     *
004200*                   THE JUNE LOAD OF blastp_out.csv OVERFLOWED   *
004300*                   THE ORIGINAL 5000-ENTRY TABLE MID-RUN        *
004400*   09/30/96  LMK  ADDED THE E-VALUE MANTISSA/EXPONENT SPLIT SO  *
004500*                   THE QUALITY FILTER COMPARES MAGNITUDE, NOT   *
004600*                   THE RAW TEXT OF THE COLUMN                   *
004700*   03/14/02  JHS  TICKET CR-4471 -- REJECT REASON IS NOW LOGGED *
004800*                   ON THE SYSOUT STATUS LINE, NOT JUST COUNTED  *
004900*   11/09/99  RTC  Y2K REVIEW -- WS-DATE IS DISPLAY-ONLY, NO     *
005000*                   STORED DATE FIELDS ON THIS FILE, NO CHANGE   *
005100*   06/19/07  RTC  TICKET CR-6203 -- SHOP STANDARD IS PERFORM... *
005200*                   THRU, NOT IN-LINE -- NO LOOP IN THIS PROGRAM *
005300*                   USES END-PERFORM                             *
005400******************************************************************

005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS CP-TRACE-ON
006200     UPSI-0 OFF STATUS IS CP-TRACE-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600         ASSIGN TO UT-S-SYSOUT
006700         ORGANIZATION IS SEQUENTIAL.

006800     SELECT BLASTHIT-FILE
006900         ASSIGN TO UT-S-BLASTPOUT
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS BLASTHIT-STATUS.

007200     SELECT FAAOUT-FILE
007300         ASSIGN TO UT-S-FAAOUT
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS FAAOUT-STATUS.

007600     SELECT PROPMSTR-FILE
007700         ASSIGN TO PROPMSTR
007800         ORGANIZATION IS INDEXED
007900         ACCESS MODE IS RANDOM
008000         RECORD KEY IS PM-KEY
008100         FILE STATUS IS PROPMSTR-STATUS.

008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC                     PIC X(130).

009100****** blastp_out.csv -- TWELVE COMMA-SEPARATED COLUMNS, ONE HIT
009200****** PER LINE.  '#' AND '>' LINES AND BLANK LINES ARE COMMENTS.
009300 FD  BLASTHIT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 200 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS BLASTHIT-LINE-REC.
009900 01  BLASTHIT-LINE-REC              PIC X(200).

010000****** phase_2_query.faa -- ONE DEFLINE RECORD FOLLOWED BY ONE
010100****** SEQUENCE RECORD PER ACCEPTED PROTEIN.
010200 FD  FAAOUT-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 10000 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS FAAOUT-REC.
010800 01  FAAOUT-REC                     PIC X(10000).

010900 FD  PROPMSTR-FILE
011000     RECORD CONTAINS 10527 CHARACTERS
011100     DATA RECORD IS PROPMSTR-REC.
011200 COPY PROPMSTR.

011300 WORKING-STORAGE SECTION.

011400 01  FILE-STATUS-CODES.
011500     05  BLASTHIT-STATUS             PIC X(02).
011600     05  FAAOUT-STATUS               PIC X(02).
011700     05  PROPMSTR-STATUS             PIC X(02).
011750     05  FILLER                      PIC X(02).

011800 01  MISC-WS-FLDS.
011900     05  PARA-NAME                   PIC X(20).
012000     05  WS-DATE                     PIC 9(06).
012100     05  WS-REJECT-REASON            PIC X(30).
012150     05  FILLER                      PIC X(10).

012200 01  FLAGS-AND-SWITCHES.
012300     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
012400         88  NO-MORE-DATA                VALUE "N".
012500     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
012600         88  RECORD-ERROR-FOUND          VALUE "Y".
012700         88  VALID-RECORD                VALUE "N".
012800     05  WS-DUP-FOUND-SW             PIC X(01).
012900         88  WS-DUP-FOUND                VALUE "Y".
013000         88  WS-DUP-NOT-FOUND            VALUE "N".
013100     05  WS-HIT-QUALIFIES-SW         PIC X(01).
013200         88  WS-HIT-QUALIFIES           VALUE "Y".
013300         88  WS-HIT-DOES-NOT-QUALIFY    VALUE "N".
013400     05  WS-PROPMSTR-FOUND-SW        PIC X(01).
013500         88  PROPMSTR-FOUND              VALUE "Y".
013600         88  PROPMSTR-NOT-FOUND          VALUE "N".
013650     05  FILLER                      PIC X(04).

013700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013800     05  RECORDS-READ                PIC 9(07)  COMP.
013900     05  RECORDS-DUPLICATE           PIC 9(07)  COMP.
014000     05  RECORDS-BELOW-QUALITY       PIC 9(07)  COMP.
014100     05  RECORDS-WRITTEN             PIC 9(07)  COMP.
014200     05  RECORDS-REJECTED            PIC 9(07)  COMP.
014300     05  WS-SEEN-COUNT               PIC 9(05)  COMP.
014400     05  WS-LOOKUP-SEQ-NBR           PIC 9(05)  COMP.
014450     05  FILLER                      PIC X(04).

014500****** THE RAW HIT LINE, PLUS A CHARACTER-TABLE VIEW USED BY
014600****** 130-CHECK-COMMENT-LINE TO TEST THE FIRST BYTE.
014700 01  WS-RAW-LINE-AREA.
014800     05  WS-RAW-LINE                 PIC X(200).
014850     05  FILLER                      PIC X(01) VALUE LOW-VALUE.
014900 01  WS-RAW-LINE-CHARS REDEFINES WS-RAW-LINE-AREA.
015000     05  WS-RAW-LINE-CHAR OCCURS 200 TIMES
015100                          INDEXED BY WS-RAW-X
015200                          PIC X(01).
015250     05  FILLER                      PIC X(01).

015300 COPY TABHIT.

015400****** WORK FIELDS FOR THE COMMA-SEPARATED UNSTRING AND THE
015500****** E-VALUE MANTISSA/EXPONENT SPLIT (LMK, 09/30/96).
015600 01  WS-EVAL-PARSE-WORK.
015700     05  WS-EVAL-MANT-TOK            PIC X(08).
015800     05  WS-EVAL-EXP-TOK             PIC X(06).
015900     05  WS-EVAL-MANT-INT-TOK        PIC X(02).
016000     05  WS-EVAL-MANT-FRAC-TOK       PIC X(04).
016100     05  WS-MANT-INT-DIGIT           PIC 9(01).
016200     05  WS-EVAL-MANT-FRAC-NUM       PIC 9(04).
016300     05  WS-EVAL-EXP-DIGITS          PIC 9(03).
016350     05  FILLER                      PIC X(02).
016400* CHARACTER-TABLE VIEW OF THE ABOVE, DISPLAYED BY 900-DEBUG-DUMP
016500* WHEN CP-TRACE-ON RATHER THAN ONE DISPLAY PER SUB-FIELD.
016600 01  WS-EVAL-PARSE-BYTES REDEFINES WS-EVAL-PARSE-WORK
016700                                 PIC X(30).

016800 01  WS-CSV-TOK-AREA.
016900     05  WS-PCT-TOK                  PIC X(08).
017000     05  WS-PCT-INT-TOK              PIC 9(03).
017100     05  WS-PCT-FRAC-TOK             PIC X(02).
017200     05  WS-PCT-FRAC-NUM             PIC 9(02).
017300     05  WS-SCORE-TOK                PIC X(10).
017400     05  WS-SCORE-INT-TOK            PIC 9(06).
017500     05  WS-SCORE-FRAC-TOK           PIC X(01).
017600     05  WS-SCORE-FRAC-NUM           PIC 9(01).
017700     05  FILLER                      PIC X(04).

017800****** UNIQUE-SUBJECT TABLE BUILT BY PASS 1 (100-MAINLINE) AND
017900****** WALKED BY PASS 2 (500-LOOKUP-PASS).  02/14/96 RTC RAISED
018000****** THE OCCURS TO 20000 (SEE CHANGE LOG).
018100 01  WS-SEEN-WORK.
018200     05  WS-SEEN-ENTRY OCCURS 20000 TIMES
018300                       INDEXED BY WS-SEEN-IDX
018400                       PIC X(20).
018450     05  FILLER                      PIC X(20).
018500* BYTE-IMAGE VIEW OF THE SEEN TABLE FOR THE TRACE DUMP.
018600 01  WS-SEEN-BYTES REDEFINES WS-SEEN-WORK
018700                       PIC X(400020).

018800 01  WS-FAA-DEFLINE-REC.
018900     05  FILLER                      PIC X(01) VALUE ">".
019000     05  WS-FAA-PROT-ACC             PIC X(20).
019100     05  FILLER                      PIC X(01) VALUE "_".
019200     05  WS-FAA-NUC-ACC              PIC X(20).
019300     05  FILLER                      PIC X(08) VALUE SPACES.

019400 COPY ABENDREC.

019500 PROCEDURE DIVISION.
019600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019700     PERFORM 100-MAINLINE THRU 100-EXIT
019800             UNTIL NO-MORE-DATA.
019900     PERFORM 500-LOOKUP-PASS THRU 500-EXIT
020000             VARYING WS-SEEN-IDX FROM 1 BY 1
020100             UNTIL WS-SEEN-IDX > WS-SEEN-COUNT.
020200     PERFORM 999-CLEANUP THRU 999-EXIT.
020300     MOVE +0 TO RETURN-CODE.
020400     GOBACK.

020500 000-HOUSEKEEPING.
020600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020700     DISPLAY "******** BEGIN JOB CDP1EDIT ********".
020800     ACCEPT WS-DATE FROM DATE.
020900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-SEEN-WORK.
021000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021100     PERFORM 900-READ-BLASTHIT THRU 900-EXIT.
021200     IF NO-MORE-DATA
021300         MOVE "EMPTY HIT FILE" TO ABEND-REASON
021400         GO TO 1000-ABEND-RTN.
021500 000-EXIT.
021600     EXIT.

021700******************************************************************
021800* 100-MAINLINE -- PASS 1.  KEEP ANY SUBJECT WHOSE HIT PASSES THE *
021900* QUALITY FILTER AND HAS NOT ALREADY BEEN SEEN.                  *
022000******************************************************************
022100 100-MAINLINE.
022200     MOVE "100-MAINLINE" TO PARA-NAME.
022300     PERFORM 130-CHECK-COMMENT-LINE THRU 130-EXIT.
022400     IF NOT WS-DUP-FOUND
022500*        (WS-DUP-FOUND-SW DOUBLES AS "SKIP THIS LINE" HERE --
022600*        130-CHECK-COMMENT-LINE SETS IT FOR A COMMENT/BLANK LINE)
022700         PERFORM 150-PARSE-HIT-REC THRU 150-EXIT
022800         PERFORM 160-CHECK-QUALITY-FILTER THRU 160-EXIT
022900         IF WS-HIT-QUALIFIES
023000             PERFORM 200-DEDUP-CHECK THRU 200-EXIT
023100             IF WS-DUP-FOUND
023200                 ADD 1 TO RECORDS-DUPLICATE
023300             ELSE
023400                 PERFORM 210-ADD-SEEN-ENTRY THRU 210-EXIT
023500             END-IF
023600         ELSE
023700             ADD 1 TO RECORDS-BELOW-QUALITY
023800         END-IF
023900     END-IF.
024000     PERFORM 900-READ-BLASTHIT THRU 900-EXIT.
024100 100-EXIT.
024200     EXIT.

024300******************************************************************
024400* 130-CHECK-COMMENT-LINE -- BLANK LINES AND LINES STARTING '#'   *
024500* OR '>' ARE READER COMMENTS, NOT HIT RECORDS.                   *
024600******************************************************************
024700 130-CHECK-COMMENT-LINE.
024800     IF WS-RAW-LINE = SPACES
024900        OR WS-RAW-LINE-CHAR(1) = "#"
025000        OR WS-RAW-LINE-CHAR(1) = ">"
025100         SET WS-DUP-FOUND TO TRUE
025200     ELSE
025300         SET WS-DUP-NOT-FOUND TO TRUE
025400     END-IF.
025500 130-EXIT.
025600     EXIT.

025700******************************************************************
025800* 150-PARSE-HIT-REC -- SPLIT THE 12 COMMA-SEPARATED COLUMNS.     *
025900* Q-START/Q-END AND S-START/S-END ARE NORMALIZED MIN-FIRST.      *
026000******************************************************************
026100 150-PARSE-HIT-REC.
026200     MOVE SPACES TO TABHIT-REC.
026300     UNSTRING WS-RAW-LINE DELIMITED BY ","
026400         INTO TH-QUERY TH-SUBJECT WS-PCT-TOK TH-HIT-LENGTH
026500              TH-MISMATCHES TH-GAP-OPENS
026600              TH-Q-START TH-Q-END TH-S-START TH-S-END
026700              WS-EVAL-MANT-TOK WS-SCORE-TOK
026800     END-UNSTRING.

026900     IF TH-Q-START > TH-Q-END
027000         MOVE TH-Q-START TO WS-EVAL-EXP-DIGITS
027100         MOVE TH-Q-END   TO TH-Q-START
027200         MOVE WS-EVAL-EXP-DIGITS TO TH-Q-END
027300     END-IF.
027400     IF TH-S-START > TH-S-END
027500         MOVE TH-S-START TO WS-EVAL-EXP-DIGITS
027600         MOVE TH-S-END   TO TH-S-START
027700         MOVE WS-EVAL-EXP-DIGITS TO TH-S-END
027800     END-IF.

027900     UNSTRING WS-PCT-TOK DELIMITED BY "." INTO
028000         WS-PCT-INT-TOK WS-PCT-FRAC-TOK.
028100     IF WS-PCT-FRAC-TOK = SPACES
028200         MOVE ZERO TO WS-PCT-FRAC-NUM
028300     ELSE
028400         INSPECT WS-PCT-FRAC-TOK REPLACING TRAILING SPACES BY "0"
028500         MOVE WS-PCT-FRAC-TOK TO WS-PCT-FRAC-NUM
028600     END-IF.
028700     COMPUTE TH-PCT-IDENT = WS-PCT-INT-TOK + (WS-PCT-FRAC-NUM / 100).

028800     UNSTRING WS-SCORE-TOK DELIMITED BY "." INTO
028900         WS-SCORE-INT-TOK WS-SCORE-FRAC-TOK.
029000     IF WS-SCORE-FRAC-TOK = SPACES
029100         MOVE ZERO TO WS-SCORE-FRAC-NUM
029200     ELSE
029300         MOVE WS-SCORE-FRAC-TOK TO WS-SCORE-FRAC-NUM
029400     END-IF.
029500     COMPUTE TH-SCORE = WS-SCORE-INT-TOK + (WS-SCORE-FRAC-NUM / 10).

029600     PERFORM 165-PARSE-EVALUE THRU 165-EXIT.
029700 150-EXIT.
029800     EXIT.

029900******************************************************************
030000* 165-PARSE-EVALUE -- WS-EVAL-MANT-TOK CARRIES THE RAW E-VALUE   *
030100* TEXT (E.G. "8.5E-22" OR PLAIN "0") SET BY THE UNSTRING ABOVE.  *
030200* SPLIT INTO A NORMALIZED SIGNED MANTISSA/EXPONENT PAIR.         *
030300******************************************************************
030400 165-PARSE-EVALUE.
030500     INSPECT WS-EVAL-MANT-TOK CONVERTING "e" TO "E".
030600     MOVE SPACES TO WS-EVAL-EXP-TOK.
030700     UNSTRING WS-EVAL-MANT-TOK DELIMITED BY "E"
030800         INTO WS-EVAL-MANT-TOK WS-EVAL-EXP-TOK
030900     END-UNSTRING.

031000     IF WS-EVAL-EXP-TOK = SPACES
031100         MOVE ZERO TO TH-E-EXPONENT
031200         SET TH-E-EXP-POSITIVE TO TRUE
031300     ELSE IF WS-EVAL-EXP-TOK(1:1) = "-"
031400         SET TH-E-EXP-NEGATIVE TO TRUE
031500         MOVE WS-EVAL-EXP-TOK(2:5) TO WS-EVAL-EXP-DIGITS
031600         MOVE WS-EVAL-EXP-DIGITS TO TH-E-EXPONENT
031700     ELSE IF WS-EVAL-EXP-TOK(1:1) = "+"
031800         SET TH-E-EXP-POSITIVE TO TRUE
031900         MOVE WS-EVAL-EXP-TOK(2:5) TO WS-EVAL-EXP-DIGITS
032000         MOVE WS-EVAL-EXP-DIGITS TO TH-E-EXPONENT
032100     ELSE
032200         SET TH-E-EXP-POSITIVE TO TRUE
032300         MOVE WS-EVAL-EXP-TOK TO WS-EVAL-EXP-DIGITS
032400         MOVE WS-EVAL-EXP-DIGITS TO TH-E-EXPONENT
032500     END-IF.

032600     UNSTRING WS-EVAL-MANT-TOK DELIMITED BY "." INTO
032700         WS-EVAL-MANT-INT-TOK WS-EVAL-MANT-FRAC-TOK.
032800     IF WS-EVAL-MANT-INT-TOK(1:1) = "-"
032900         SET TH-E-NEGATIVE TO TRUE
033000     ELSE
033100         SET TH-E-POSITIVE TO TRUE
033200     END-IF.
033300     MOVE WS-EVAL-MANT-INT-TOK(2:1) TO WS-MANT-INT-DIGIT.
033400     IF WS-EVAL-MANT-INT-TOK(1:1) NUMERIC
033500         MOVE WS-EVAL-MANT-INT-TOK(1:1) TO WS-MANT-INT-DIGIT.

033600     IF WS-EVAL-MANT-FRAC-TOK = SPACES
033700         MOVE ZERO TO WS-EVAL-MANT-FRAC-NUM
033800     ELSE
033900         INSPECT WS-EVAL-MANT-FRAC-TOK
034000             REPLACING TRAILING SPACES BY "0"
034100         MOVE WS-EVAL-MANT-FRAC-TOK TO WS-EVAL-MANT-FRAC-NUM
034200     END-IF.
034300     COMPUTE TH-E-MANTISSA =
034400         WS-MANT-INT-DIGIT + (WS-EVAL-MANT-FRAC-NUM / 10000).
034500 165-EXIT.
034600     EXIT.

034700******************************************************************
034800* 160-CHECK-QUALITY-FILTER -- KEEP THE HIT ONLY WHEN E-VALUE     *
034900* <= 5.0.  A NEGATIVE EXPONENT ALWAYS QUALIFIES (VALUE < 1); AN  *
035000* EXPONENT OF ZERO QUALIFIES ONLY WHEN THE MANTISSA ITSELF IS    *
035100* <= 5.0000; ANY POSITIVE EXPONENT MEANS THE VALUE IS >= 10.     *
035200******************************************************************
035300 160-CHECK-QUALITY-FILTER.
035400     IF TH-E-EXP-NEGATIVE
035500         SET WS-HIT-QUALIFIES TO TRUE
035600     ELSE IF TH-E-EXPONENT = ZERO AND TH-E-MANTISSA NOT > 5.0000
035700         SET WS-HIT-QUALIFIES TO TRUE
035800     ELSE
035900         SET WS-HIT-DOES-NOT-QUALIFY TO TRUE
036000     END-IF.
036100 160-EXIT.
036200     EXIT.

036300******************************************************************
036400* 200-DEDUP-CHECK -- HAS THIS SUBJECT ACCESSION ALREADY BEEN     *
036500* ADDED TO THE SEEN TABLE?  LINEAR SEARCH -- ENTRIES ARRIVE IN   *
036600* HIT-FILE ORDER, NOT SORTED, SO SEARCH ALL DOES NOT APPLY.      *
036700******************************************************************
036800 200-DEDUP-CHECK.
036900     SET WS-DUP-NOT-FOUND TO TRUE.
037000     SET WS-SEEN-IDX TO 1.
037100     SEARCH WS-SEEN-ENTRY
037200         AT END
037300             CONTINUE
037400         WHEN WS-SEEN-ENTRY(WS-SEEN-IDX) = TH-SUBJECT
037500             SET WS-DUP-FOUND TO TRUE.
037600 200-EXIT.
037700     EXIT.

037800 210-ADD-SEEN-ENTRY.
037900     ADD 1 TO WS-SEEN-COUNT.
038000     MOVE TH-SUBJECT TO WS-SEEN-ENTRY(WS-SEEN-COUNT).
038100 210-EXIT.
038200     EXIT.

038300******************************************************************
038400* 500-LOOKUP-PASS -- PASS 2.  ONE ITERATION PER UNIQUE SUBJECT.  *
038500* SEE THE REMARKS BANNER FOR WHY THIS RUNS SEPARATELY FROM PASS  *
038600* 1 INSTEAD OF DOING THE LOOKUP INLINE AS EACH HIT IS READ.      *
038700******************************************************************
038800 500-LOOKUP-PASS.
038900     ADD 1 TO WS-LOOKUP-SEQ-NBR.
039000     MOVE WS-SEEN-ENTRY(WS-SEEN-IDX) TO PM-PROT-ACC.
039100     DISPLAY "Phase I looking up rec " WS-LOOKUP-SEQ-NBR
039200             " of " WS-SEEN-COUNT ": " PM-PROT-ACC.
039300     PERFORM 550-READ-PROPMSTR THRU 550-EXIT.
039400     PERFORM 300-ELIGIBILITY-EDITS THRU 300-EXIT.
039500     IF RECORD-ERROR-FOUND
039600         ADD 1 TO RECORDS-REJECTED
039700         DISPLAY "  ..." WS-REJECT-REASON
039800     ELSE
039900         ADD 1 TO RECORDS-WRITTEN
040000         PERFORM 700-WRITE-FAA-REC THRU 700-EXIT
040100         DISPLAY "  ... ok"
040200     END-IF.
040300     IF CP-TRACE-ON
040400         PERFORM 900-DEBUG-DUMP THRU 900-EXIT.
040500 500-EXIT.
040600     EXIT.

040700 550-READ-PROPMSTR.
040800     READ PROPMSTR-FILE
040900         INVALID KEY
041000             SET PROPMSTR-NOT-FOUND TO TRUE
041100         NOT INVALID KEY
041200             SET PROPMSTR-FOUND TO TRUE
041300     END-READ.
041400 550-EXIT.
041500     EXIT.

041600******************************************************************
041700* 300-ELIGIBILITY-EDITS -- RULES CHECKED IN ORDER, FIRST FAILURE *
041800* REJECTS (GO TO 300-EXIT), SAME CASCADE STYLE AS DALYEDIT'S     *
041900* 300-FIELD-EDITS.                                               *
042000******************************************************************
042100 300-ELIGIBILITY-EDITS.
042200     MOVE "N" TO ERROR-FOUND-SW.
042300     MOVE SPACES TO WS-REJECT-REASON.
042400     MOVE "300-ELIGIBILITY-EDITS" TO PARA-NAME.

042500     IF PROPMSTR-NOT-FOUND
042600         MOVE "trouble fetching" TO WS-REJECT-REASON
042700         MOVE "Y" TO ERROR-FOUND-SW
042800         GO TO 300-EXIT.

042900     IF NOT PM-IS-ANIMAL
043000         MOVE "not Metazoan" TO WS-REJECT-REASON
043100         MOVE "Y" TO ERROR-FOUND-SW
043200         GO TO 300-EXIT.

043300     IF PM-SEQUENCE = SPACES
043400         MOVE "can't retrieve aa sequence" TO WS-REJECT-REASON
043500         MOVE "Y" TO ERROR-FOUND-SW
043600         GO TO 300-EXIT.

043700     IF PM-SEQ-LEN < 95
043800         MOVE "sequence too short" TO WS-REJECT-REASON
043900         MOVE "Y" TO ERROR-FOUND-SW
044000         GO TO 300-EXIT.

044100 300-EXIT.
044200     EXIT.

044300******************************************************************
044400* 700-WRITE-FAA-REC -- DEFLINE THEN SEQUENCE, TWO PHYSICAL       *
044500* RECORDS.  NUC-ACC DEFAULTS TO "na" WHEN THE MASTER RECORD      *
044600* NEVER RESOLVED A /coded_by NUCLEOTIDE ACCESSION.               *
044700******************************************************************
044800 700-WRITE-FAA-REC.
044900     MOVE PM-PROT-ACC TO WS-FAA-PROT-ACC.
045000     IF PM-NUC-ACC = SPACES
045100         MOVE "na" TO WS-FAA-NUC-ACC
045200     ELSE
045300         MOVE PM-NUC-ACC TO WS-FAA-NUC-ACC
045400     END-IF.
045500     MOVE SPACES TO FAAOUT-REC.
045600     MOVE WS-FAA-DEFLINE-REC TO FAAOUT-REC.
045700     WRITE FAAOUT-REC.

045800     MOVE SPACES TO FAAOUT-REC.
045900     IF PM-SEQ-LEN > ZERO
046000         MOVE PM-SEQUENCE(1:PM-SEQ-LEN) TO
046100                     FAAOUT-REC(1:PM-SEQ-LEN)
046200     END-IF.
046300     WRITE FAAOUT-REC.
046400 700-EXIT.
046500     EXIT.

046600 800-OPEN-FILES.
046700     MOVE "800-OPEN-FILES" TO PARA-NAME.
046800     OPEN INPUT BLASTHIT-FILE.
046900     OPEN OUTPUT FAAOUT-FILE, SYSOUT.
047000     OPEN INPUT PROPMSTR-FILE.
047100 800-EXIT.
047200     EXIT.

047300 850-CLOSE-FILES.
047400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
047500     CLOSE BLASTHIT-FILE, FAAOUT-FILE, SYSOUT, PROPMSTR-FILE.
047600 850-EXIT.
047700     EXIT.

047800 900-READ-BLASTHIT.
047900     READ BLASTHIT-FILE INTO WS-RAW-LINE-AREA
048000         AT END MOVE "N" TO MORE-DATA-SW
048100         GO TO 900-EXIT
048200     END-READ.
048300     ADD 1 TO RECORDS-READ.
048400 900-EXIT.
048500     EXIT.

048600 900-DEBUG-DUMP.
048700     DISPLAY "CDP1EDIT LOOKUP " PM-PROT-ACC
048800             " ELIGIBLE-SW " ERROR-FOUND-SW.
048900 900-EXIT.
049000     EXIT.

049100 999-CLEANUP.
049200     MOVE "999-CLEANUP" TO PARA-NAME.
049300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049400     DISPLAY "** RECORDS READ **".
049500     DISPLAY RECORDS-READ.
049600     DISPLAY "** RECORDS BELOW QUALITY THRESHOLD **".
049700     DISPLAY RECORDS-BELOW-QUALITY.
049800     DISPLAY "** DUPLICATE SUBJECTS SKIPPED **".
049900     DISPLAY RECORDS-DUPLICATE.
050000     DISPLAY "** UNIQUE SUBJECTS LOOKED UP **".
050100     DISPLAY WS-SEEN-COUNT.
050200     DISPLAY "** RECORDS WRITTEN TO phase_2_query.faa **".
050300     DISPLAY RECORDS-WRITTEN.
050400     DISPLAY "** RECORDS REJECTED ON ELIGIBILITY **".
050500     DISPLAY RECORDS-REJECTED.
050600     DISPLAY "******** NORMAL END OF JOB CDP1EDIT ********".
050700 999-EXIT.
050800     EXIT.

050900 1000-ABEND-RTN.
051000     MOVE "CDP1EDIT" TO ABEND-PGM-ID.
051100     MOVE WS-DATE TO ABEND-DATE.
051200     WRITE SYSOUT-REC FROM ABEND-REC.
051300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051400     DISPLAY "*** ABNORMAL END OF JOB - CDP1EDIT ***" UPON CONSOLE.
051500     DIVIDE ZERO-VAL INTO ONE-VAL.
