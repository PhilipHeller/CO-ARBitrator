000100******************************************************************
000200* CDREPORT   -  CONSERVED-DOMAIN REPORT (IN-MEMORY, PER QUERY)  *
000300*                                                                *
000400* LINKAGE RECORD PASSED FROM CDP2SRCH TO CDCLSFY.  CDP2SRCH     *
000500* BUILDS CDR-HIT-TABLE FROM ONE QUERY'S GROUP OF rpsblast_out   *
000600* LINES (PARAGRAPH 200-BUILD-REPORT); CDCLSFY GROUPS THE HITS   *
000700* INTO CDR-ECHELON-TABLE AND RETURNS CDR-SUPERIORITY-BOUND AND  *
000800* CDR-CALL-FLAG.                                                *
000900*                                                                *
001000* E-VALUES ARE CARRIED AS SIGNED DECIMAL MANTISSA/EXPONENT      *
001100* PAIRS (SEE TABHIT) RATHER THAN AS A SINGLE FLOATING FIELD --  *
001200* THIS SHOP'S COMPILER HAS NO FLOATING-POINT USAGE CLAUSE.      *
001300*                                                                *
001400* MAINTENANCE                                                   *
001500*   07/09/94  RTC  ORIGINAL LAYOUT, 20-ENTRY HIT TABLE          *
001600*   02/11/97  LMK  WIDENED HIT TABLE TO 50 ENTRIES              *
001700*   11/09/99  RTC  Y2K -- NO DATE FIELDS IN THIS RECORD, N/C    *
001750*   08/09/07  RTC  TICKET CR-6251 -- CDR-ECH-TABLE-BYTES WAS PIC *
001760*                   X(23), ONE SHORT OF THE ACTUAL 24-BYTE ENTRY*
001770*                   (3+2+13+2+2+2) -- WIDENED TO X(24) SO THE    *
001780*                   BYTE-IMAGE SORT-SWAP AND COMPACTION SHIFT    *
001790*                   STOP DROPPING THE LAST BYTE OF THE UNI-COUNT *
001800******************************************************************
001900 01  CD-REPORT-REC.
002000     05  CDR-QUERY                   PIC X(40).
002100     05  CDR-HIT-COUNT               PIC 9(03)  COMP.
002200     05  CDR-HIT-TABLE OCCURS 50 TIMES
002300                       INDEXED BY CDR-HIT-IDX.
002400         10  CDR-CD-ID               PIC X(12).
002500         10  CDR-E-MANTISSA          PIC S9(01)V9(04) COMP-3.
002600         10  CDR-E-EXPONENT          PIC S9(03)      COMP-3.
002700         10  CDR-COINESS             PIC X(13).
002800     05  CDR-ECHELON-COUNT           PIC 9(03)  COMP.
002900     05  CDR-ECHELON-TABLE OCCURS 50 TIMES
003000                       INDEXED BY CDR-ECH-IDX.
003100         10  CDR-ECH-E-MANTISSA      PIC S9(01)V9(04) COMP-3.
003200         10  CDR-ECH-E-EXPONENT      PIC S9(03)      COMP-3.
003300         10  CDR-ECH-TYPE            PIC X(13).
003400             88  CDR-ECH-IS-POSITIVE     VALUE "POSITIVE".
003500             88  CDR-ECH-IS-NEGATIVE     VALUE "NEGATIVE".
003600             88  CDR-ECH-IS-UNINFORM     VALUE "UNINFORMATIVE".
003700             88  CDR-ECH-IS-UNKNOWN      VALUE "UNKNOWN".
003800         10  CDR-ECH-POS-COUNT       PIC 9(03)  COMP.
003900         10  CDR-ECH-NEG-COUNT       PIC 9(03)  COMP.
004000         10  CDR-ECH-UNI-COUNT       PIC 9(03)  COMP.
004100* ALTERNATE VIEW USED BY 280-STRIP-LEADING-ECHELONS WHEN THE
004200* ECHELON TABLE MUST BE COMPACTED AFTER DROPPING THE LEADING
004300* UNINFORMATIVE/UNKNOWN ENTRIES -- SEE THAT PARAGRAPH'S BANNER.
004400     05  CDR-ECH-TABLE-BYTES REDEFINES CDR-ECHELON-TABLE
004500                       OCCURS 50 TIMES
004600                       INDEXED BY CDR-BYTE-IDX
004700                       PIC X(24).
004800     05  CDR-SUPERIORITY-BOUND       PIC S9(03)V9(04) COMP-3.
004900     05  CDR-CALL-FLAG               PIC X(01).
005000         88  CDR-CALL-TRUE               VALUE "T".
005100         88  CDR-CALL-FALSE              VALUE "F".
005200         88  CDR-CALL-UNSET              VALUE "U".
005300     05  FILLER                      PIC X(20).
