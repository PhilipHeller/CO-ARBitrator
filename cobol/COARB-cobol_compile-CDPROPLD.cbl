000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CDPROPLD.
000300 AUTHOR. R T CARVER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/15/94.
000600 DATE-COMPILED. 07/15/94.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM READS THE FLAT-TEXT PROTEIN RECORD PAGES
001200*          FILE (ONE GENBANK-STYLE PAGE PER PROTEIN, PAGES
001300*          SEPARATED BY A "//" TERMINATOR LINE) AND LOADS THE
001400*          PROTEIN-PROPERTIES MASTER FILE USED LATER BY CDP1EDIT
001500*          TO DECIDE WHICH PROTEINS ARE ELIGIBLE FOR PHASE 2.
001600*
001700*          EACH PAGE IS SCANNED LINE BY LINE FOR THE LOCUS,
001800*          DEFINITION, ORGANISM, /CODED_BY=, /DB_XREF= AND
001900*          ORIGIN...// SECTIONS.  SEE THE PARSING PARAGRAPHS
002000*          BELOW FOR THE EXACT EXTRACTION RULES.
002100*
002200******************************************************************
002300*
002400*          INPUT FILE            -   DDS0002.CDPAGES
002500*
002600*          VSAM OUTPUT FILE      -   DDS0002.PROPMSTR
002700*
002800*          DUMP FILE             -   SYSOUT
002900*
003000******************************************************************
003100* CHANGE LOG                                                     *
003200*   07/15/94  RTC  ORIGINAL                                      *
003300*   10/03/94  RTC  ADDED THE RecName: PREFIX STRIP ON DEFINITION *
003400*                   TEXT -- SWISS-PROT STYLE PAGES STARTED       *
003500*                   SHOWING UP IN THE FEED                       *
003600*   03/11/96  RTC  ADDED PROKE-FLAG/ANIMAL-FLAG DERIVATION FROM  *
003700*                   THE ORGANISM LINEAGE                         *
003800*   11/09/99  RTC  Y2K REVIEW -- PM-LOAD-DATE ALREADY 8-DIGIT    *
003900*                   CENTURY FORM, NO CHANGE REQUIRED             *
004000*   03/14/02  JHS  TICKET CR-4471 -- PAGE WITH NO ORIGIN OR NO   *
004100*                   TERMINATOR NOW FLAGGED ON PM-PAGE-SOURCE-SW  *
004200*                   INSTEAD OF BEING SILENTLY DROPPED            *
004250*   06/19/07  RTC  TICKET CR-6203 -- EVERY IN-LINE PERFORM LOOP  *
004260*                   BODY MOVED TO ITS OWN PARAGRAPH, SHOP        *
004270*                   STANDARD IS PERFORM...THRU, NOT IN-LINE      *
004280*   08/09/07  RTC  TICKET CR-6251 -- 300-PROCESS-PAGE-LINE WAS   *
004282*                   TESTING NOT PM-PAGE-NO-TERMINATOR INSTEAD OF *
004284*                   PM-PAGE-NO-TERMINATOR FOR THE SEQUENCE-LINE  *
004286*                   BRANCH -- PM-SEQUENCE CAME OUT SPACES EVERY  *
004288*                   TIME.  ALSO FIXED THE complement(join( PREFIX*
004290*                   STRIP IN 430-CHECK-CODED-BY, WHICH WAS LOOKING*
004292*                   FOR A NON-EXISTENT 17TH CHARACTER AND LEFT    *
004294*                   "JOIN(" GLUED ONTO THE ACCESSION              *
004300******************************************************************

004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS CP-TRACE-ON
005100     UPSI-0 OFF STATUS IS CP-TRACE-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500         ASSIGN TO UT-S-SYSOUT
005600         ORGANIZATION IS SEQUENTIAL.

005700     SELECT PAGES-FILE
005800         ASSIGN TO UT-S-CDPAGES
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS PAGES-STATUS.

006100*    INITIAL LOAD -- SOURCE PAGES ARE ASSUMED IN ASCENDING
006200*    ACCESSION SEQUENCE.  A RE-RUN OF THIS PROGRAM MUST FOLLOW
006300*    A DELETE/DEFINE OF THE PROPMSTR CLUSTER (SEE THE JCL).
006400     SELECT PROPMSTR-FILE
006500         ASSIGN TO PROPMSTR
006600         ORGANIZATION IS INDEXED
006700         ACCESS MODE IS SEQUENTIAL
006800         RECORD KEY IS PM-KEY
006900         FILE STATUS IS PROPMSTR-STATUS.

007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                     PIC X(130).

007900****** ONE 132-BYTE CARD-IMAGE LINE PER RECORD.  A PAGE RUNS FROM
008000****** ITS LOCUS LINE THROUGH ITS "//" TERMINATOR LINE.
008100 FD  PAGES-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 132 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS PAGE-LINE-REC.
008700 01  PAGE-LINE-REC                  PIC X(132).

008800 FD  PROPMSTR-FILE
008900     RECORD CONTAINS 10527 CHARACTERS
009000     DATA RECORD IS PROPMSTR-REC.
009100 COPY PROPMSTR.

009200 WORKING-STORAGE SECTION.

009300 01  FILE-STATUS-CODES.
009400     05  PAGES-STATUS                PIC X(02).
009500     05  PROPMSTR-STATUS             PIC X(02).
009600         88  PROPMSTR-WRITE-OK           VALUE "00".

009700 01  MISC-WS-FLDS.
009800     05  PARA-NAME                   PIC X(20).
009900     05  WS-DATE                     PIC 9(06).
010000     05  WS-TIME                     PIC 9(06).

010100 01  FLAGS-AND-SWITCHES.
010200     05  MORE-PAGES-SW               PIC X(01) VALUE "Y".
010300         88  NO-MORE-PAGES-LINES         VALUE "N".
010400     05  WS-TERM-SEEN-SW             PIC X(01) VALUE "N".
010500         88  WS-TERM-SEEN                VALUE "Y".
010600     05  WS-IN-DEFN-SW               PIC X(01) VALUE "N".
010700         88  WS-IN-DEFINITION            VALUE "Y".
010800     05  WS-IN-ORGN-SW               PIC X(01) VALUE "N".
010900         88  WS-IN-ORGANISM              VALUE "Y".
011000     05  WS-BOLD-DONE-SW             PIC X(01) VALUE "N".
011100         88  WS-BOLD-LINE-SEEN           VALUE "Y".
011200     05  WS-SCAN-FOUND-SW            PIC X(01).
011300         88  WS-SCAN-FOUND               VALUE "Y".
011400         88  WS-SCAN-NOT-FOUND            VALUE "N".

011500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011600     05  RECORDS-READ                PIC 9(07)  COMP.
011700     05  RECORDS-WRITTEN             PIC 9(07)  COMP.
011800     05  PAGES-REJECTED              PIC 9(07)  COMP.
011900     05  WS-CHAR-IDX                 PIC 9(04)  COMP.
012000     05  WS-SCAN-POS                 PIC 9(04)  COMP.
012100     05  WS-TOK-IDX                  PIC 9(02)  COMP.
012200     05  WS-DEFN-LEN                 PIC 9(03)  COMP.
012300     05  WS-ORGN-LEN                 PIC 9(03)  COMP.
012400     05  WS-SEQ-LEN-ACTUAL           PIC 9(05)  COMP.

012500******************************************************************
012600* WS-LINE-AREA / WS-LINE-CHARS -- THE CURRENT PAGE-LINE-REC IN    *
012700* WORKING STORAGE, PLUS A CHARACTER-TABLE VIEW USED BY THE       *
012800* SEQUENCE SCANNER AT 450-PARSE-SEQUENCE-LINE.                  *
012900******************************************************************
013000 01  WS-LINE-AREA.
013100     05  WS-LINE                     PIC X(132).
013200 01  WS-LINE-CHARS REDEFINES WS-LINE-AREA.
013300     05  WS-LINE-CHAR OCCURS 132 TIMES
013400                      INDEXED BY WS-CHAR-X
013500                      PIC X(01).

013600 01  WS-LINE-UPPER                   PIC X(132).

013700 01  WS-LOCUS-WORK.
013800     05  WS-LOCUS-TOK OCCURS 10 TIMES
013900                      INDEXED BY WS-TOK-X
014000                      PIC X(15).
014100* BYTE-IMAGE VIEW OF THE LOCUS TOKEN TABLE, DISPLAYED BY THE
014200* TRACE ROUTINE (900-DEBUG-DUMP) INSTEAD OF ONE DISPLAY PER TOKEN.
014300 01  WS-LOCUS-WORK-BYTES REDEFINES WS-LOCUS-WORK
014400                      PIC X(150).

014600 01  WS-PROP-WORK.
014700     05  WS-PROT-ACC                 PIC X(20).
014800     05  WS-NUC-ACC                  PIC X(20).
014900     05  WS-SEQ-LEN-TOK              PIC X(05).
015000     05  WS-SEQ-LEN-NUM REDEFINES WS-SEQ-LEN-TOK
015100                                     PIC 9(05).
015200     05  WS-DEFN-ACCUM               PIC X(120).
015300     05  WS-BINOMIAL                 PIC X(60).
015400     05  WS-ORGANISM                 PIC X(240).
015500     05  WS-BOLD-FLAG                PIC X(01).
015600     05  WS-PROKE-FLAG               PIC X(01).
015700     05  WS-ANIMAL-FLAG              PIC X(01).
015800     05  WS-ORGN-DASH-DONE-SW        PIC X(01).

015900* CHARACTER-TABLE VIEW OF THE DEFINITION ACCUMULATOR, USED BY
016000* 416-EDIT-DEFINITION-TEXT TO STRIP TRAILING PUNCTUATION.
016100 01  WS-DEFN-ACCUM-HOLDER            PIC X(120).
016200 01  WS-DEFN-CHARS REDEFINES WS-DEFN-ACCUM-HOLDER.
016300     05  WS-DEFN-CHAR OCCURS 120 TIMES
016400                      INDEXED BY WS-DEFN-X
016500                      PIC X(01).

016600 01  WS-CB-WORK.
016700     05  WS-CB-PART1                 PIC X(80).
016800     05  WS-CB-PART2                 PIC X(80).
016900     05  WS-CB-PART3                 PIC X(80).

017000 01  WS-GENERIC-SCAN-WORK.
017100     05  WS-SCAN-TARGET-LEN          PIC 9(04)  COMP.
017200     05  WS-SCAN-PATTERN-LEN         PIC 9(02)  COMP.
017300     05  WS-SCAN-PATTERN             PIC X(20).

017400 COPY ABENDREC.

017500 PROCEDURE DIVISION.
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017700     PERFORM 100-MAINLINE THRU 100-EXIT
017800             UNTIL NO-MORE-PAGES-LINES.
017900     PERFORM 999-CLEANUP THRU 999-EXIT.
018000     MOVE +0 TO RETURN-CODE.
018100     GOBACK.

018200 000-HOUSEKEEPING.
018300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018400     DISPLAY "******** BEGIN JOB CDPROPLD ********".
018500     ACCEPT WS-DATE FROM DATE.
018600     ACCEPT WS-TIME FROM TIME.
018700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018900     PERFORM 900-READ-PAGES-LINE THRU 900-EXIT.
019000     IF NO-MORE-PAGES-LINES
019100         MOVE "EMPTY PAGES FILE" TO ABEND-REASON
019200         GO TO 1000-ABEND-RTN.
019300 000-EXIT.
019400     EXIT.

019500******************************************************************
019600* 100-MAINLINE -- ONE PASS BUILDS AND WRITES ONE PROPMSTR RECORD *
019700* (ONE PAGE).  WS-TERM-SEEN-SW IS RESET BY 150-INIT-PAGE-WORK    *
019800* AND SET BY 300-PROCESS-PAGE-LINE WHEN THE "//" LINE ARRIVES.  *
019900******************************************************************
020000 100-MAINLINE.
020100     MOVE "100-MAINLINE" TO PARA-NAME.
020200     PERFORM 150-INIT-PAGE-WORK THRU 150-EXIT.
020300     PERFORM 300-PROCESS-PAGE-LINE THRU 300-EXIT
020400             UNTIL WS-TERM-SEEN OR NO-MORE-PAGES-LINES.
020500     IF WS-PROT-ACC NOT = SPACES
020600         PERFORM 700-DERIVE-INDICATOR-FLAGS THRU 700-EXIT
020700         PERFORM 750-WRITE-PROPMSTR THRU 750-EXIT
020800     END-IF.
020900 100-EXIT.
021000     EXIT.

021100 150-INIT-PAGE-WORK.
021200     MOVE SPACES TO WS-PROP-WORK.
021300     MOVE SPACES TO WS-DEFN-ACCUM-HOLDER.
021400     MOVE ZERO   TO WS-DEFN-LEN, WS-ORGN-LEN, WS-SEQ-LEN-ACTUAL.
021500     MOVE "N" TO WS-TERM-SEEN-SW, WS-IN-DEFN-SW, WS-IN-ORGN-SW.
021600     MOVE "N" TO WS-BOLD-DONE-SW, WS-ORGN-DASH-DONE-SW.
021700     SET PM-PAGE-NO-ORIGIN TO TRUE.
021800 150-EXIT.
021900     EXIT.

022000******************************************************************
022100* 300-PROCESS-PAGE-LINE -- DISPATCH ONE INPUT LINE BY SECTION.   *
022200* LABELS OCCUPY COLUMNS 1-12 OF THE PAGE IMAGE; A BLANK LABEL    *
022300* FIELD MEANS A CONTINUATION OR FEATURE-QUALIFIER LINE.          *
022400******************************************************************
022500 300-PROCESS-PAGE-LINE.
022600     MOVE WS-LINE TO WS-LINE-UPPER.
022700     INSPECT WS-LINE-UPPER CONVERTING
022800         "abcdefghijklmnopqrstuvwxyz" TO
022900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

023000     IF WS-LINE(1:2) = "//"
023100         SET WS-TERM-SEEN TO TRUE
023200         SET PM-PAGE-COMPLETE TO TRUE
023300     ELSE IF WS-LINE-UPPER(1:12) = "LOCUS       "
023400         MOVE "N" TO WS-IN-DEFN-SW, WS-IN-ORGN-SW
023500         PERFORM 400-PARSE-LOCUS THRU 400-EXIT
023600     ELSE IF WS-LINE-UPPER(1:12) = "DEFINITION  "
023700         MOVE "Y" TO WS-IN-DEFN-SW
023800         MOVE "N" TO WS-IN-ORGN-SW
023900         PERFORM 410-PARSE-DEFINITION THRU 410-EXIT
024000     ELSE IF WS-LINE-UPPER(1:12) = "ORGANISM    "
024100         MOVE "N" TO WS-IN-DEFN-SW
024200         MOVE "Y" TO WS-IN-ORGN-SW
024300         PERFORM 420-PARSE-ORGANISM THRU 420-EXIT
024400     ELSE IF WS-LINE-UPPER(1:12) = "ORIGIN      "
024500         MOVE "N" TO WS-IN-DEFN-SW, WS-IN-ORGN-SW
024600         SET PM-PAGE-NO-TERMINATOR TO TRUE
024700     ELSE IF WS-LINE(1:12) = SPACES AND WS-IN-DEFINITION
024800         PERFORM 410-PARSE-DEFINITION THRU 410-EXIT
024900     ELSE IF WS-LINE(1:12) = SPACES AND WS-IN-ORGANISM
025000         PERFORM 420-PARSE-ORGANISM THRU 420-EXIT
025100     ELSE IF NOT PM-PAGE-NO-ORIGIN AND PM-PAGE-NO-TERMINATOR
025150*        08/09/07 RTC CR-6251 -- WAS "AND NOT PM-PAGE-NO-TERMINATOR",
025160*        WHICH IS ONLY TRUE IN THE "C" (COMPLETE) STATE -- BUT THE
025170*        // LINE THAT SETS "C" IS INTERCEPTED BY THE VERY FIRST IF
025180*        ABOVE AND 100-MAINLINE STOPS READING THE PAGE THE INSTANT
025190*        IT FIRES, SO THIS ELSE IF NEVER SAW A LINE.  PM-SEQUENCE
025195*        CAME OUT SPACES ON EVERY RECORD.  CORRECT TEST FOR "PAST
025197*        ORIGIN, NOT YET TERMINATED" IS STATE "T", I.E. THE SECOND
025198*        NOT DROPPED.
025200*        WE ARE PAST ORIGIN AND HAVE NOT YET SEEN //
025300         PERFORM 450-PARSE-SEQUENCE-LINE THRU 450-EXIT
025400     ELSE
025500         PERFORM 430-CHECK-CODED-BY THRU 430-EXIT
025600         PERFORM 440-CHECK-DB-XREF THRU 440-EXIT
025700     END-IF.

025800     IF NOT WS-TERM-SEEN
025900         PERFORM 900-READ-PAGES-LINE THRU 900-EXIT
026000     END-IF.
026100 300-EXIT.
026200     EXIT.

026300******************************************************************
026400* 400-PARSE-LOCUS -- PROT-ACC IS THE SECOND WHITESPACE-DELIMITED *
026500* TOKEN; SEQ-LEN IS THE DIGIT RUN THAT IMMEDIATELY PRECEDES THE  *
026600* TOKEN "AA".                                                    *
026700******************************************************************
026800 400-PARSE-LOCUS.
026900     MOVE SPACES TO WS-LOCUS-WORK.
027000     UNSTRING WS-LINE-UPPER DELIMITED BY ALL SPACES
027100         INTO WS-LOCUS-TOK(1) WS-LOCUS-TOK(2) WS-LOCUS-TOK(3)
027200              WS-LOCUS-TOK(4) WS-LOCUS-TOK(5) WS-LOCUS-TOK(6)
027300              WS-LOCUS-TOK(7) WS-LOCUS-TOK(8) WS-LOCUS-TOK(9)
027400              WS-LOCUS-TOK(10)
027500     END-UNSTRING.
027600     MOVE WS-LOCUS-TOK(2)(1:20) TO WS-PROT-ACC.
027700     PERFORM 405-FIND-SEQ-LEN-TOK THRU 405-EXIT
027800         VARYING WS-TOK-X FROM 2 BY 1
027900         UNTIL WS-TOK-X > 10.
028000 400-EXIT.
028100     EXIT.

028200 405-FIND-SEQ-LEN-TOK.
028300*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE TOKEN SCAN.
028400     IF WS-LOCUS-TOK(WS-TOK-X) = "AA"
028500         MOVE WS-LOCUS-TOK(WS-TOK-X - 1)(1:5)
028600                             TO WS-SEQ-LEN-TOK
028700         SET WS-TOK-X TO 10
028800     END-IF.
028900 405-EXIT.
029000     EXIT.

029100******************************************************************
029200* 410-PARSE-DEFINITION -- CONCATENATE CONTINUATION TEXT WITH A   *
029300* SINGLE SPACE.  THE QUOTE/PUNCTUATION/RecName: EDIT IS DEFERRED *
029400* TO 416-EDIT-DEFINITION-TEXT, RUN ONCE AT 700.                  *
029500******************************************************************
029600 410-PARSE-DEFINITION.
029700     IF WS-DEFN-LEN > 0 AND WS-DEFN-LEN < 119
029800         ADD 1 TO WS-DEFN-LEN
029900         MOVE SPACE TO WS-DEFN-ACCUM(WS-DEFN-LEN:1)
030000     END-IF.
030100     PERFORM 412-ACCUM-DEFN-CHAR THRU 412-EXIT
030200         VARYING WS-CHAR-IDX FROM 13 BY 1
030300         UNTIL WS-CHAR-IDX > 132.
030400 410-EXIT.
030500     EXIT.

030600 412-ACCUM-DEFN-CHAR.
030700*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE ACCUM LOOP.
030800     IF WS-LINE(WS-CHAR-IDX:1) NOT = SPACE
030900        AND WS-DEFN-LEN < 120
031000         ADD 1 TO WS-DEFN-LEN
031100         MOVE WS-LINE(WS-CHAR-IDX:1)
031200                         TO WS-DEFN-ACCUM(WS-DEFN-LEN:1)
031300     ELSE IF WS-LINE(WS-CHAR-IDX:1) = SPACE
031400        AND WS-DEFN-LEN > 0 AND WS-DEFN-LEN < 120
031500         ADD 1 TO WS-DEFN-LEN
031600         MOVE SPACE TO WS-DEFN-ACCUM(WS-DEFN-LEN:1)
031700     END-IF.
031800 412-EXIT.
031900     EXIT.

032000******************************************************************
032100* 420-PARSE-ORGANISM -- THE ORGANISM LINE'S REMAINDER IS THE     *
032200* BINOMIAL.  CONTINUATION LINES ARE CONCATENATED WITH NO SPACE   *
032300* TO FORM THE LINEAGE.  QUOTES ARE STRIPPED FROM BOTH.           *
032400******************************************************************
032500 420-PARSE-ORGANISM.
032600     IF WS-BINOMIAL = SPACES
032700         MOVE WS-LINE(13:60) TO WS-BINOMIAL
032800         PERFORM 480-STRIP-QUOTES THRU 480-EXIT
032900     ELSE
033000         PERFORM 422-ACCUM-ORGN-CHAR THRU 422-EXIT
033100             VARYING WS-CHAR-IDX FROM 13 BY 1
033200             UNTIL WS-CHAR-IDX > 132
033300     END-IF.
033400 420-EXIT.
033500     EXIT.

033600 422-ACCUM-ORGN-CHAR.
033700*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE ACCUM LOOP.
033800     IF WS-LINE(WS-CHAR-IDX:1) NOT = SPACE
033900        AND WS-LINE(WS-CHAR-IDX:1) NOT = QUOTE
034000        AND WS-ORGN-LEN < 240
034100         ADD 1 TO WS-ORGN-LEN
034200         MOVE WS-LINE(WS-CHAR-IDX:1)
034300                         TO WS-ORGANISM(WS-ORGN-LEN:1)
034400     END-IF.
034500 422-EXIT.
034600     EXIT.

034700******************************************************************
034800* 430-CHECK-CODED-BY -- LOOK FOR /CODED_BY= ON THE CURRENT LINE. *
034900* THE ACCESSION IS THE TEXT BETWEEN THE OPENING QUOTE AND THE    *
035000* FIRST PERIOD, WITH ANY complement(join(/complement(/join(      *
035100* PREFIX STRIPPED FIRST.                                        *
035200******************************************************************
035300 430-CHECK-CODED-BY.
035400     MOVE 132              TO WS-SCAN-TARGET-LEN.
035500     MOVE 10                TO WS-SCAN-PATTERN-LEN.
035600     MOVE "/CODED_BY=" TO WS-SCAN-PATTERN.
035700     PERFORM 620-SCAN-FOR-PATTERN THRU 620-EXIT.
035800     IF WS-SCAN-FOUND
035900         UNSTRING WS-LINE DELIMITED BY QUOTE
036000             INTO WS-CB-PART1 WS-CB-PART2 WS-CB-PART3
036100         END-UNSTRING
036200         INSPECT WS-CB-PART2 CONVERTING
036300             "abcdefghijklmnopqrstuvwxyz" TO
036400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036500         IF WS-CB-PART2(1:16) = "COMPLEMENT(JOIN("
036600*            08/09/07 RTC CR-6251 -- WAS A 17-CHAR CHECK LOOKING
036650*            FOR A LITERAL "((" OR "( " AFTER THE PREFIX, WHICH
036660*            NEVER MATCHES THE ORDINARY complement(join(ACCESSION
036670*            FORM.  FALL-THROUGH LEFT "JOIN(" GLUED ONTO THE
036680*            EXTRACTED ACCESSION.  NOW STRIPS EXACTLY THE 16-CHAR
036690*            PREFIX WITH NO ASSUMPTION ABOUT WHAT FOLLOWS IT.
036700             MOVE WS-CB-PART2(17:64) TO WS-CB-PART2
036800         ELSE IF WS-CB-PART2(1:11) = "COMPLEMENT("
036900             MOVE WS-CB-PART2(12:69) TO WS-CB-PART2
037000         ELSE IF WS-CB-PART2(1:5) = "JOIN("
037100             MOVE WS-CB-PART2(6:75) TO WS-CB-PART2
037200         END-IF
037300         MOVE SPACES TO WS-NUC-ACC
037400         PERFORM 432-ACCUM-NUC-ACC-CHAR THRU 432-EXIT
037500             VARYING WS-CHAR-IDX FROM 1 BY 1
037600             UNTIL WS-CHAR-IDX > 20
037700                OR WS-CB-PART2(WS-CHAR-IDX:1) = "."
037800                OR WS-CB-PART2(WS-CHAR-IDX:1) = SPACE
037900     END-IF.
038000 430-EXIT.
038100     EXIT.

038200 432-ACCUM-NUC-ACC-CHAR.
038300*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE ACCUM LOOP.
038400     MOVE WS-CB-PART2(WS-CHAR-IDX:1) TO WS-NUC-ACC(WS-CHAR-IDX:1).
038500 432-EXIT.
038600     EXIT.

038700******************************************************************
038800* 440-CHECK-DB-XREF -- FIRST /db_xref= LINE ONLY.  BOLD-FLAG IS  *
038900* Y WHEN THAT LINE'S VALUE CONTAINS ".COI".                     *
039000******************************************************************
039100 440-CHECK-DB-XREF.
039200     IF NOT WS-BOLD-LINE-SEEN
039300         MOVE 132             TO WS-SCAN-TARGET-LEN
039400         MOVE 9                TO WS-SCAN-PATTERN-LEN
039500         MOVE "/DB_XREF=" TO WS-SCAN-PATTERN
039600         PERFORM 620-SCAN-FOR-PATTERN THRU 620-EXIT
039700         IF WS-SCAN-FOUND
039800             MOVE "Y" TO WS-BOLD-DONE-SW
039900             MOVE 132        TO WS-SCAN-TARGET-LEN
040000             MOVE 4           TO WS-SCAN-PATTERN-LEN
040100             MOVE ".COI" TO WS-SCAN-PATTERN
040200             PERFORM 620-SCAN-FOR-PATTERN THRU 620-EXIT
040300             IF WS-SCAN-FOUND
040400                 MOVE "Y" TO WS-BOLD-FLAG
040500             ELSE
040600                 MOVE "N" TO WS-BOLD-FLAG
040700             END-IF
040800         END-IF
040900     END-IF.
041000 440-EXIT.
041100     EXIT.

041200******************************************************************
041300* 450-PARSE-SEQUENCE-LINE -- STRIP EVERYTHING BUT A-Z FROM THE  *
041400* LINE, UPPERCASED, APPENDING TO THE SEQUENCE BUFFER.            *
041500******************************************************************
041600 450-PARSE-SEQUENCE-LINE.
041700     MOVE WS-LINE TO WS-LINE-UPPER.
041800     INSPECT WS-LINE-UPPER CONVERTING
041900         "abcdefghijklmnopqrstuvwxyz" TO
042000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042100     PERFORM 452-ACCUM-SEQ-CHAR THRU 452-EXIT
042200         VARYING WS-CHAR-X FROM 1 BY 1
042300         UNTIL WS-CHAR-X > 132.
042400 450-EXIT.
042500     EXIT.

042600 452-ACCUM-SEQ-CHAR.
042700*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE ACCUM LOOP.
042800     IF WS-LINE-UPPER(WS-CHAR-X:1) >= "A"
042900        AND WS-LINE-UPPER(WS-CHAR-X:1) <= "Z"
043000        AND WS-SEQ-LEN-ACTUAL < 10000
043100         ADD 1 TO WS-SEQ-LEN-ACTUAL
043200         MOVE WS-LINE-UPPER(WS-CHAR-X:1)
043300                         TO PM-SEQUENCE(WS-SEQ-LEN-ACTUAL:1)
043400     END-IF.
043500 452-EXIT.
043600     EXIT.

043700******************************************************************
043800* 480-STRIP-QUOTES -- REMOVE ' AND " FROM WS-BINOMIAL IN PLACE.  *
043900******************************************************************
044000 480-STRIP-QUOTES.
044100     INSPECT WS-BINOMIAL REPLACING ALL QUOTE BY SPACE.
044200     INSPECT WS-BINOMIAL REPLACING ALL "'" BY SPACE.
044300 480-EXIT.
044400     EXIT.

044500******************************************************************
044600* 620-SCAN-FOR-PATTERN -- GENERIC SUBSTRING SEARCH.  SEARCHES    *
044700* WS-LINE-UPPER FOR WS-SCAN-PATTERN (LENGTH WS-SCAN-PATTERN-LEN) *
044800* AND SETS WS-SCAN-FOUND-SW.                                     *
044900******************************************************************
045000 620-SCAN-FOR-PATTERN.
045100     SET WS-SCAN-NOT-FOUND TO TRUE.
045200     PERFORM 625-SCAN-COMPARE-POS THRU 625-EXIT
045300         VARYING WS-SCAN-POS FROM 1 BY 1
045400         UNTIL WS-SCAN-POS >
045500             WS-SCAN-TARGET-LEN - WS-SCAN-PATTERN-LEN + 1
045600            OR WS-SCAN-FOUND.
045700 620-EXIT.
045800     EXIT.

045900 625-SCAN-COMPARE-POS.
046000*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE COMPARE LOOP.
046100     IF WS-LINE-UPPER(WS-SCAN-POS:WS-SCAN-PATTERN-LEN) =
046200                  WS-SCAN-PATTERN(1:WS-SCAN-PATTERN-LEN)
046300         SET WS-SCAN-FOUND TO TRUE
046400     END-IF.
046500 625-EXIT.
046600     EXIT.

046700******************************************************************
046800* 700-DERIVE-INDICATOR-FLAGS -- FINAL EDITS APPLIED ONCE THE    *
046900* WHOLE PAGE HAS BEEN SCANNED.                                   *
047000******************************************************************
047100 700-DERIVE-INDICATOR-FLAGS.
047200     MOVE WS-DEFN-ACCUM(1:WS-DEFN-LEN) TO WS-DEFN-ACCUM-HOLDER.
047300     PERFORM 416-EDIT-DEFINITION-TEXT THRU 416-EXIT.

047400     IF WS-BOLD-FLAG = SPACE
047500         MOVE "N" TO WS-BOLD-FLAG.

047600     MOVE SPACE TO WS-PROKE-FLAG.
047700     IF WS-ORGANISM(1:8) = "BACTERIA"
047800        OR WS-ORGANISM(1:10) = "PROKARYOT "
047900        OR WS-ORGANISM(1:10) = "PROCARYOT "
048000         MOVE "Y" TO WS-PROKE-FLAG
048100     ELSE IF WS-ORGANISM(1:9) = "EUKARYOT"
048200        OR WS-ORGANISM(1:9) = "EUCARYOT"
048300         MOVE "N" TO WS-PROKE-FLAG
048400     END-IF.

048500     MOVE "N" TO WS-ANIMAL-FLAG.
048600     MOVE 240             TO WS-SCAN-TARGET-LEN.
048700     MOVE WS-ORGANISM     TO WS-LINE-UPPER(1:240).
048800     MOVE 9                TO WS-SCAN-PATTERN-LEN.
048900     MOVE "ANIMALIA;" TO WS-SCAN-PATTERN.
049000     PERFORM 620-SCAN-FOR-PATTERN THRU 620-EXIT.
049100     IF WS-SCAN-FOUND
049200         MOVE "Y" TO WS-ANIMAL-FLAG
049300     ELSE
049400         MOVE 8                TO WS-SCAN-PATTERN-LEN
049500         MOVE "METAZOA;" TO WS-SCAN-PATTERN
049600         PERFORM 620-SCAN-FOR-PATTERN THRU 620-EXIT
049700         IF WS-SCAN-FOUND
049800             MOVE "Y" TO WS-ANIMAL-FLAG
049900         END-IF
050000     END-IF.
050100 700-EXIT.
050200     EXIT.

050300******************************************************************
050400* 416-EDIT-DEFINITION-TEXT -- STRIP QUOTES, ONE TRAILING '.' AND *
050500* THEN ONE TRAILING ',', AND A LEADING "RecName:" PREFIX (KEEP   *
050600* ONLY THE TEXT BEFORE THE FIRST ';' IN THAT CASE).              *
050700******************************************************************
050800 416-EDIT-DEFINITION-TEXT.
050900     INSPECT WS-DEFN-ACCUM-HOLDER REPLACING ALL QUOTE BY SPACE.
051000     INSPECT WS-DEFN-ACCUM-HOLDER REPLACING ALL "'" BY SPACE.

051100     PERFORM 417-SCAN-TRAILING-SPACE THRU 417-EXIT
051200         VARYING WS-DEFN-X FROM 120 BY -1
051300         UNTIL WS-DEFN-X < 1
051400            OR WS-DEFN-CHAR(WS-DEFN-X) NOT = SPACE.
051500     IF WS-DEFN-X > 0 AND WS-DEFN-CHAR(WS-DEFN-X) = "."
051600         MOVE SPACE TO WS-DEFN-CHAR(WS-DEFN-X)
051700         SUBTRACT 1 FROM WS-DEFN-X
051800     END-IF.
051900     IF WS-DEFN-X > 0 AND WS-DEFN-CHAR(WS-DEFN-X) = ","
052000         MOVE SPACE TO WS-DEFN-CHAR(WS-DEFN-X)
052100     END-IF.

052200     IF WS-DEFN-ACCUM-HOLDER(1:8) = "RecName:"
052300         MOVE WS-DEFN-ACCUM-HOLDER(9:112) TO WS-DEFN-ACCUM-HOLDER
052400         PERFORM 418-SCAN-FOR-SEMICOLON THRU 418-EXIT
052500             VARYING WS-DEFN-X FROM 1 BY 1
052600             UNTIL WS-DEFN-X > 120
052700                OR WS-DEFN-CHAR(WS-DEFN-X) = ";"
052800         IF WS-DEFN-X <= 120
052900             PERFORM 419-BLANK-DEFN-CHAR THRU 419-EXIT
053000                 VARYING WS-CHAR-IDX FROM WS-DEFN-X BY 1
053100                 UNTIL WS-CHAR-IDX > 120
053200         END-IF
053300     END-IF.
053400     MOVE WS-DEFN-ACCUM-HOLDER TO WS-DEFN-ACCUM.
053500 416-EXIT.
053600     EXIT.

053700 417-SCAN-TRAILING-SPACE.
053800*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE TRAILING-
053900*    SPACE SCAN.  NO WORK TO DO -- THE PERFORM'S VARYING/UNTIL
054000*    CLAUSE DOES ALL THE WORK OF WALKING WS-DEFN-X BACKWARD.
054100     CONTINUE.
054200 417-EXIT.
054300     EXIT.

054400 418-SCAN-FOR-SEMICOLON.
054500*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE SEMICOLON
054600*    SCAN.  NO WORK TO DO -- SEE 417-SCAN-TRAILING-SPACE ABOVE.
054700     CONTINUE.
054800 418-EXIT.
054900     EXIT.

055000 419-BLANK-DEFN-CHAR.
055100*    06/19/07 RTC CR-6203 -- BODY OF THE OLD IN-LINE BLANK-OUT
055200*    LOOP.
055300     MOVE SPACE TO WS-DEFN-CHAR(WS-CHAR-IDX).
055400 419-EXIT.
055500     EXIT.

055600 750-WRITE-PROPMSTR.
055700     MOVE "750-WRITE-PROPMSTR" TO PARA-NAME.
055800     MOVE WS-PROT-ACC     TO PM-PROT-ACC.
055900     MOVE WS-NUC-ACC      TO PM-NUC-ACC.
056000     IF WS-NUC-ACC = SPACES
056100         MOVE "na" TO PM-NUC-ACC.
056200     MOVE WS-SEQ-LEN-NUM  TO PM-SEQ-LEN.
056300     MOVE WS-DEFN-ACCUM   TO PM-ANNO.
056400     MOVE WS-BINOMIAL     TO PM-BINOMIAL.
056500     MOVE WS-ORGANISM     TO PM-ORGANISM.
056600     MOVE WS-BOLD-FLAG    TO PM-BOLD-FLAG.
056700     MOVE WS-PROKE-FLAG   TO PM-PROKE-FLAG.
056800     MOVE WS-ANIMAL-FLAG  TO PM-ANIMAL-FLAG.
056900     MOVE WS-DATE         TO PM-LOAD-DATE.
057000     MOVE WS-TIME         TO PM-LOAD-TIME.

057100     WRITE PROPMSTR-REC.
057200     IF PROPMSTR-WRITE-OK
057300         ADD 1 TO RECORDS-WRITTEN
057400     ELSE
057500         ADD 1 TO PAGES-REJECTED
057600         DISPLAY "** PROPMSTR WRITE FAILED FOR " WS-PROT-ACC
057700                 " STATUS " PROPMSTR-STATUS
057800     END-IF.

057900     IF CP-TRACE-ON
058000         PERFORM 900-DEBUG-DUMP THRU 900-EXIT.
058100 750-EXIT.
058200     EXIT.

058300 800-OPEN-FILES.
058400     MOVE "800-OPEN-FILES" TO PARA-NAME.
058500     OPEN INPUT PAGES-FILE.
058600     OPEN OUTPUT PROPMSTR-FILE, SYSOUT.
058700 800-EXIT.
058800     EXIT.

058900 850-CLOSE-FILES.
059000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
059100     CLOSE PAGES-FILE, PROPMSTR-FILE, SYSOUT.
059200 850-EXIT.
059300     EXIT.

059400 900-READ-PAGES-LINE.
059500     READ PAGES-FILE INTO WS-LINE-AREA
059600         AT END MOVE "N" TO MORE-PAGES-SW
059700         GO TO 900-EXIT
059800     END-READ.
059900     ADD 1 TO RECORDS-READ.
060000 900-EXIT.
060100     EXIT.

060200 900-DEBUG-DUMP.
060300     DISPLAY "CDPROPLD PROT-ACC " WS-PROT-ACC
060400             " NUC-ACC " WS-NUC-ACC
060500             " SEQ-LEN " WS-SEQ-LEN-NUM.
060600     DISPLAY "  ANNO " PM-ANNO.
060700 900-EXIT.
060800     EXIT.

060900 999-CLEANUP.
061000     MOVE "999-CLEANUP" TO PARA-NAME.
061100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061200     DISPLAY "** RECORDS READ **".
061300     DISPLAY RECORDS-READ.
061400     DISPLAY "** PROPMSTR RECORDS WRITTEN **".
061500     DISPLAY RECORDS-WRITTEN.
061600     DISPLAY "** PAGES REJECTED **".
061700     DISPLAY PAGES-REJECTED.
061800     DISPLAY "******** NORMAL END OF JOB CDPROPLD ********".
061900 999-EXIT.
062000     EXIT.

062100 1000-ABEND-RTN.
062200     MOVE "CDPROPLD" TO ABEND-PGM-ID.
062300     MOVE WS-DATE TO ABEND-DATE.
062400     WRITE SYSOUT-REC FROM ABEND-REC.
062500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062600     DISPLAY "*** ABNORMAL END OF JOB - CDPROPLD ***" UPON CONSOLE.
062700     DIVIDE ZERO-VAL INTO ONE-VAL.
