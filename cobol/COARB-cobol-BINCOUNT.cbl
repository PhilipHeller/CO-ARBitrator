000100IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BINCOUNT.
000400 AUTHOR. R T CARVER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/11/94.
000700 DATE-COMPILED. 07/11/94.
000800 SECURITY. NON-CONFIDENTIAL.

000900******************************************************************
001000* CHANGE LOG                                                     *
001100*   07/11/94  RTC  ORIGINAL -- BUMP/GETCOUNT UTILITY FOR THE     *
001200*                   CONSERVED-DOMAIN ECHELON TYPING LOGIC        *
001300*   02/03/96  RTC  ADDED GETCOUNT-ZERO-DEFAULT REQUEST CODE      *
001400*   09/30/96  LMK  ADDED SIZE AND SUM REQUEST CODES              *
001500*   11/12/99  RTC  Y2K REVIEW -- NO DATE FIELDS HERE, NO CHANGE  *
001600*   03/14/02  JHS  TICKET CR-4471 -- TABLE IS CALLER-OWNED, NOT  *
001700*                   STATIC, SO ENTRIES STAY SORTED BY BIN-KEY    *
001800*                   ACROSS REPEATED CALLS FROM 200-TYPE-ECHELON  *
001850*   06/19/07  RTC  TICKET CR-6203 -- SPLIT THE SCAN AND SHIFT    *
001860*                   LOOPS OUT TO THEIR OWN PARAGRAPHS, SHOP      *
001870*                   STANDARD IS PERFORM...THRU, NOT IN-LINE      *
001880*   08/02/07  RTC  TICKET CR-6244 -- ADDED 900-DEBUG-DUMP GATED  *
001890*                   ON BC-TRACE-ON, SAME AS THE DUMP SWITCH ON   *
001895*                   CDCLSFY AND CDP2SRCH, PLUS THE BYTE-IMAGE    *
001897*                   AND KEY-PART REDEFINES IT DUMPS              *
001900******************************************************************
002000* THIS SUBPROGRAM IS THE SHOP'S ONLY BIN-COUNTER UTILITY.  THE   *
002100* CALLER OWNS THE TABLE STORAGE (BIN-COUNTER-TABLE) SO THE SAME  *
002200* SET OF BINS SURVIVES ACROSS REPEATED CALLS WITHIN ONE ECHELON  *
002300* TYPING PASS.  ENTRIES ARE KEPT IN ASCENDING BIN-KEY ORDER ON   *
002400* EVERY BUMP SO A CALLER THAT WANTS TREE-STYLE (SORTED) ITERATION*
002500* MAY JUST WALK THE TABLE FROM 1 TO BIN-COUNTER-COUNT.           *
002600******************************************************************

002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 ON STATUS IS BC-TRACE-ON
003400     UPSI-0 OFF STATUS IS BC-TRACE-OFF.
003500 INPUT-OUTPUT SECTION.

003600 DATA DIVISION.
003700 FILE SECTION.

003800 WORKING-STORAGE SECTION.
003810* 08/02/07 RTC CR-6244 -- SCRATCH FIELDS RESTATED AS STANDALONE
003820* 77-LEVELS, SHOP STANDARD FOR THIS CLASS OF WORK FIELD.
003900 77  WS-SUBSCR                   PIC 9(03)  COMP.
003950 77  WS-INSERT-POS               PIC 9(03)  COMP.
004000 77  WS-FOUND-SW                 PIC X(01).
004100     88  WS-BIN-FOUND                VALUE "Y".
004200     88  WS-BIN-NOT-FOUND             VALUE "N".

004500 LINKAGE SECTION.
004600 01  BIN-COUNTER-CONTROL.
004700     05  BC-REQUEST-CODE             PIC X(01).
004800         88  BC-REQ-BUMP                 VALUE "B".
004900         88  BC-REQ-GET-COUNT            VALUE "G".
005000         88  BC-REQ-GET-COUNT-ZERO       VALUE "Z".
005100         88  BC-REQ-SIZE                 VALUE "S".
005200         88  BC-REQ-SUM                  VALUE "U".
005300     05  BC-BIN-KEY                  PIC X(13).
005310* 08/02/07 RTC CR-6244 -- SPLIT VIEW OF THE BIN KEY FOR THE TRACE
005320* DUMP.  THE ARBITRATOR NEVER USES A KEY LONGER THAN 2+11 CHARS.
005330     05  BC-BIN-KEY-PARTS REDEFINES BC-BIN-KEY.
005340         10  BC-BIN-KEY-PFX          PIC X(02).
005350         10  BC-BIN-KEY-SFX          PIC X(11).
005400     05  BC-DELTA                    PIC S9(05)  COMP-3.
005410     05  BC-DELTA-BYTES REDEFINES BC-DELTA
005420                                 PIC X(03).
005500     05  BC-RESULT                   PIC S9(09)  COMP-3.
005600     05  BC-BIN-COUNT                PIC 9(03)  COMP.

005700 01  BIN-COUNTER-TABLE.
005800     05  BC-BIN-ENTRY OCCURS 50 TIMES
005900                       INDEXED BY BC-IDX.
006000         10  BC-ENTRY-KEY            PIC X(13).
006100         10  BC-ENTRY-COUNT          PIC S9(09)  COMP-3.

006150* 08/02/07 RTC CR-6244 -- BYTE-IMAGE VIEW OF THE WHOLE TABLE FOR
006160* 900-DEBUG-DUMP.  50 ENTRIES * (13 + 5 PACKED BYTES) = 900.
006170 01  BC-TABLE-BYTES REDEFINES BIN-COUNTER-TABLE
006180                             PIC X(900).

006200 PROCEDURE DIVISION USING BIN-COUNTER-CONTROL, BIN-COUNTER-TABLE.

006300 000-MAINLINE.
006400     MOVE ZERO TO BC-RESULT.
006500     IF BC-REQ-BUMP
006600         PERFORM 100-BUMP THRU 100-EXIT
006700     ELSE IF BC-REQ-GET-COUNT
006800         PERFORM 200-GET-COUNT THRU 200-EXIT
006900     ELSE IF BC-REQ-GET-COUNT-ZERO
007000         PERFORM 300-GET-COUNT-ZERO THRU 300-EXIT
007100     ELSE IF BC-REQ-SIZE
007200         PERFORM 400-SIZE THRU 400-EXIT
007300     ELSE IF BC-REQ-SUM
007400         PERFORM 500-SUM THRU 500-EXIT.
007450     IF BC-TRACE-ON
007460         PERFORM 900-DEBUG-DUMP THRU 900-EXIT.
007500     GOBACK.

007600 100-BUMP.
007700*    BUMP(BIN, DELTA) -- CREATE THE BIN WITH DELTA WHEN ABSENT,
007800*    OTHERWISE ADD DELTA TO ITS RUNNING COUNT.  A DELTA OF ZERO
007900*    ON A NEW BIN IS TREATED AS "CREATE WITH 1" PER THE BUMP(BIN)
008000*    FORM 200-TYPE-ECHELON USES FOR A PLAIN INCREMENT.
008100     PERFORM 150-FIND-BIN THRU 150-EXIT.
008200     IF WS-BIN-FOUND
008300         ADD BC-DELTA TO BC-ENTRY-COUNT(WS-SUBSCR)
008400     ELSE
008500         PERFORM 160-INSERT-BIN THRU 160-EXIT.
008600 100-EXIT.
008700     EXIT.

008800 150-FIND-BIN.
008900     SET WS-BIN-NOT-FOUND TO TRUE.
009000     MOVE 1 TO WS-INSERT-POS.
009100     PERFORM 155-FIND-BIN-SCAN THRU 155-EXIT
009200         VARYING BC-IDX FROM 1 BY 1
009300         UNTIL BC-IDX > BC-BIN-COUNT.
009400 150-EXIT.
009500     EXIT.

009600 155-FIND-BIN-SCAN.
009700*    06/19/07 RTC CR-6203 -- SCAN BODY PULLED OUT OF 150-FIND-BIN
009800*    SO THE LOOP CONTROL CAN STAY ON THE PERFORM STATEMENT.
009900     IF BC-ENTRY-KEY(BC-IDX) = BC-BIN-KEY
010000         SET WS-BIN-FOUND TO TRUE
010100         SET WS-SUBSCR TO BC-IDX
010200     END-IF.
010300     IF BC-ENTRY-KEY(BC-IDX) < BC-BIN-KEY
010400         SET WS-INSERT-POS TO BC-IDX
010500         ADD 1 TO WS-INSERT-POS
010600     END-IF.
010700 155-EXIT.
010800     EXIT.

010900 160-INSERT-BIN.
011000*    SHIFT ENTRIES AT OR AFTER WS-INSERT-POS UP ONE SLOT SO THE
011100*    NEW BIN LANDS IN ASCENDING KEY ORDER (TREE-STYLE ITERATION).
011200     SET BC-IDX TO BC-BIN-COUNT.
011300     PERFORM 165-SHIFT-BIN-UP THRU 165-EXIT
011400         UNTIL BC-IDX < WS-INSERT-POS.
011500     MOVE BC-BIN-KEY TO BC-ENTRY-KEY(WS-INSERT-POS).
011600     IF BC-DELTA = ZERO
011700         MOVE 1 TO BC-ENTRY-COUNT(WS-INSERT-POS)
011800     ELSE
011900         MOVE BC-DELTA TO BC-ENTRY-COUNT(WS-INSERT-POS).
012000     ADD 1 TO BC-BIN-COUNT.
012100 160-EXIT.
012200     EXIT.

012300 165-SHIFT-BIN-UP.
012400*    06/19/07 RTC CR-6203 -- SHIFT BODY PULLED OUT OF 160-INSERT
012500*    -BIN SO THE LOOP CONTROL CAN STAY ON THE PERFORM STATEMENT.
012600     SET WS-SUBSCR TO BC-IDX.
012700     ADD 1 TO WS-SUBSCR.
012800     MOVE BC-BIN-ENTRY(BC-IDX) TO BC-BIN-ENTRY(WS-SUBSCR).
012900     SET BC-IDX DOWN BY 1.
013000 165-EXIT.
013100     EXIT.

013200 200-GET-COUNT.
013300*    GETCOUNT(BIN) -- -1 WHEN THE BIN HAS NEVER BEEN BUMPED.
013400     PERFORM 150-FIND-BIN THRU 150-EXIT.
013500     IF WS-BIN-FOUND
013600         MOVE BC-ENTRY-COUNT(WS-SUBSCR) TO BC-RESULT
013700     ELSE
013800         MOVE -1 TO BC-RESULT.
013900 200-EXIT.
014000     EXIT.

014100 300-GET-COUNT-ZERO.
014200*    ZERO-DEFAULT GETCOUNT -- ABSENT BIN RETURNS 0, NOT -1.
014300     PERFORM 150-FIND-BIN THRU 150-EXIT.
014400     IF WS-BIN-FOUND
014500         MOVE BC-ENTRY-COUNT(WS-SUBSCR) TO BC-RESULT
014600     ELSE
014700         MOVE ZERO TO BC-RESULT.
014800 300-EXIT.
014900     EXIT.

015000 400-SIZE.
015100     MOVE BC-BIN-COUNT TO BC-RESULT.
015200 400-EXIT.
015300     EXIT.

015400 500-SUM.
015500     MOVE ZERO TO BC-RESULT.
015600     PERFORM 505-SUM-ADD THRU 505-EXIT
015700         VARYING BC-IDX FROM 1 BY 1
015800         UNTIL BC-IDX > BC-BIN-COUNT.
015900 500-EXIT.
016000     EXIT.

016100 505-SUM-ADD.
016200*    06/19/07 RTC CR-6203 -- ADD BODY PULLED OUT OF 500-SUM SO
016300*    THE LOOP CONTROL CAN STAY ON THE PERFORM STATEMENT.
016400     ADD BC-ENTRY-COUNT(BC-IDX) TO BC-RESULT.
016500 505-EXIT.
016600     EXIT.

016700 900-DEBUG-DUMP.
016800*    08/02/07 RTC CR-6244 -- TRACE DUMP, SAME UPSI-0 CONVENTION
016900*    AS CDCLSFY 900-DEBUG-DUMP AND CDP2SRCH 930-DEBUG-DUMP.
017000     DISPLAY "BINCOUNT REQUEST=" BC-REQUEST-CODE
017100         " KEY-PFX=" BC-BIN-KEY-PFX " KEY-SFX=" BC-BIN-KEY-SFX.
017200     DISPLAY "BINCOUNT DELTA-BYTES=" BC-DELTA-BYTES
017300         " RESULT=" BC-RESULT " COUNT=" BC-BIN-COUNT.
017400     DISPLAY "BINCOUNT TABLE-IMAGE(1:60)=" BC-TABLE-BYTES(1:60).
017500 900-EXIT.
017600     EXIT.
