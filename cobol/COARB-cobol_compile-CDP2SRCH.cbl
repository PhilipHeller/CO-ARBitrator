000100IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CDP2SRCH.
000300 AUTHOR. R T CARVER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/28/94.
000600 DATE-COMPILED. 07/28/94.
000700 SECURITY. NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          PHASE II OF THE CONSERVED-DOMAIN ARBITRATOR JOB
001200*          STREAM.  LOADS cds.csv DIRECTLY INTO CD-CLASS-TABLE-
001300*          CTL (ACCESSION-KEYED, ASCENDING), THEN WALKS THE
001400*          cdd.versions PSSM MAP AND ADDS A SECOND ENTRY FOR
001500*          EVERY PSSM-ID WHOSE ACCESSION IS ALREADY IN THE
001600*          TABLE.  ONCE BOTH REFERENCE FILES ARE LOADED, WALKS
001700*          THE rpsblast_out.csv HIT FILE ONE QUERY-GROUP AT A
001800*          TIME (HOLD-AREA CONTROL BREAK, SAME SHAPE AS
001900*          TRMTUPDT'S PATIENT GROUPING).  EACH GROUP IS HANDED
002000*          TO CDCLSFY FOR ECHELON TYPING AND THE FINAL CALL, AND
002100*          ACCEPTED QUERIES ARE WRITTEN TO coarbitrator_out.csv.
002200*
002300******************************************************************
002400*
002500*          INPUT FILE (HITS)     -   DDS0002.RPSBLASTOUT
002600*
002700*          INPUT FILE (CDS REF)  -   DDS0002.CDSCSV
002800*
002900*          INPUT FILE (CDD REF)  -   DDS0002.CDDVERSIONS
003000*
003100*          OUTPUT FILE PRODUCED  -   DDS0002.COARBOUT
003200*
003300*          DUMP FILE             -   SYSOUT
003400*
003500******************************************************************
003600* CHANGE LOG                                                     *
003700*   07/28/94  RTC  ORIGINAL                                      *
003800*   05/20/98  LMK  cds.csv TABLE WIDENED TO 2000 -- SEE CDCTAB    *
003900*   09/14/98  LMK  ADDED 070-MERGE-PSSM-COINESS -- RPSBLAST HITS  *
004000*                   CARRY THE PSSM-ID, NOT THE ACCESSION, SO A    *
004100*                   SECOND CD-CLASS-TABLE-CTL ENTRY IS ADDED FOR  *
004200*                   EVERY PSSM-ID WHOSE ACCESSION cds.csv KNOWS   *
004300*   11/09/99  RTC  Y2K REVIEW -- WS-DATE IS DISPLAY-ONLY, NO      *
004400*                   STORED DATE FIELDS ON THIS FILE, NO CHANGE    *
004500*   03/22/02  JHS  TICKET CR-4471 -- LOG A WARNING WHEN A QUERY'S *
004600*                   HIT COUNT EXCEEDS THE 50-ENTRY REPORT TABLE   *
004700*                   INSTEAD OF SILENTLY DROPPING THE OVERFLOW     *
004800*   08/11/03  PDW  TICKET CR-5117 -- SUBJECT CARRIES A "CDD:"     *
004900*                   PREFIX, NOT THE gnl| FORM -- 220-EXTRACT-CD-  *
005000*                   ID CORRECTED, ALSO NOW SUPPRESSES A REPEAT    *
005100*                   HIT ON THE SAME DOMAIN WITHIN ONE QUERY BY    *
005200*                   OVERWRITING THE EARLIER E-VALUE               *
005300*   04/02/04  PDW  TICKET CR-5209 -- MIDORI-STYLE QUERY IDS ARE   *
005400*                   REDUCED TO THEIR THIRD UNDERSCORE TOKEN       *
005500*                   BEFORE THE REPORT IS BUILT OR WRITTEN         *
005600*   01/14/05  RTC  TICKET CR-5344 -- OUTPUT IS NOW HEADER LINE    *
005700*                   PLUS PROT,NUC DETAIL LINES FOR CALL=TRUE      *
005800*                   QUERIES ONLY -- CALL/SUPERIORITY COLUMNS      *
005900*                   DROPPED FROM THE OUTPUT FILE                  *
006000*   06/19/07  RTC  TICKET CR-6203 -- SHOP STANDARD IS PERFORM...  *
006100*                   THRU, NOT IN-LINE -- NO LOOP IN THIS PROGRAM  *
006200*                   USES END-PERFORM                              *
006300******************************************************************

006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON STATUS IS CP-TRACE-ON
007100     UPSI-0 OFF STATUS IS CP-TRACE-OFF.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500         ASSIGN TO UT-S-SYSOUT
007600         ORGANIZATION IS SEQUENTIAL.

007700     SELECT RPSHIT-FILE
007800         ASSIGN TO UT-S-RPSBLASTOUT
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS RPSHIT-STATUS.

008100     SELECT CDSREF-FILE
008200         ASSIGN TO UT-S-CDSCSV
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS CDSREF-STATUS.

008500     SELECT CDDVERS-FILE
008600         ASSIGN TO UT-S-CDDVERSIONS
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS CDDVERS-STATUS.

008900     SELECT COARBOUT-FILE
009000         ASSIGN TO UT-S-COARBOUT
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS COARBOUT-STATUS.

009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC                     PIC X(130).

010200****** rpsblast_out.csv -- SAME TWELVE-COLUMN SHAPE AS
010300****** blastp_out.csv, BUT THE SUBJECT COLUMN CARRIES A
010400****** "CDD:nnnnnn" CONSERVED-DOMAIN PROFILE ID.
010500 FD  RPSHIT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 200 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS RPSHIT-LINE-REC.
011100 01  RPSHIT-LINE-REC                PIC X(200).

011200****** cds.csv -- CD-ID (ACCESSION), COI-NESS CLASSIFICATION.
011300 FD  CDSREF-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 80 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS CDSREF-LINE-REC.
011900 01  CDSREF-LINE-REC                PIC X(80).

012000****** cdd.versions -- 4-LINE HEADER, THEN WHITESPACE-SEPARATED
012100****** ACCESSION, SHORT-NAME, PSSM-ID.  BLANK LINES ARE SKIPPED.
012200 FD  CDDVERS-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 80 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS CDDVERS-LINE-REC.
012800 01  CDDVERS-LINE-REC               PIC X(80).

012900 FD  COARBOUT-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 200 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS COARBOUT-REC.
013500 01  COARBOUT-REC                   PIC X(200).

013600 WORKING-STORAGE SECTION.

013700 01  FILE-STATUS-CODES.
013800     05  RPSHIT-STATUS               PIC X(02).
013900     05  CDSREF-STATUS               PIC X(02).
014000     05  CDDVERS-STATUS              PIC X(02).
014100     05  COARBOUT-STATUS             PIC X(02).
014200     05  FILLER                      PIC X(02).

014300 01  MISC-WS-FLDS.
014400     05  PARA-NAME                   PIC X(20).
014500     05  WS-DATE                     PIC 9(06).
014600     05  FILLER                      PIC X(10).

014700 01  FLAGS-AND-SWITCHES.
014800     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
014900         88  NO-MORE-DATA                VALUE "N".
015000     05  WS-DUP-SW                   PIC X(01).
015100         88  WS-DUP-FOUND                VALUE "Y".
015200         88  WS-DUP-NOT-FOUND            VALUE "N".
015300     05  WS-USCORE-SW                PIC X(01).
015400         88  WS-USCORE-FOUND             VALUE "Y".
015500     05  FILLER                      PIC X(04).

015600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015700     05  RECORDS-READ                PIC 9(07)  COMP.
015800     05  QUERIES-WRITTEN             PIC 9(07)  COMP.
015900     05  QUERIES-CALLED-TRUE         PIC 9(07)  COMP.
016000     05  QUERIES-CALLED-FALSE        PIC 9(07)  COMP.
016100     05  ROW-SUB                     PIC 9(04)  COMP.
016200     05  WS-INSERT-POS               PIC 9(04)  COMP.
016300     05  WS-FOUND-ROW                PIC 9(04)  COMP.
016400     05  WS-CDD-LINES-READ           PIC 9(04)  COMP.
016500     05  FILLER                      PIC X(04).

016600****** SCRATCH KEY/VALUE PASSED TO 075-INSERT-CT-ENTRY -- NEVER
016700****** A LIVE TABLE SLOT, SO A LOOKUP HIT CAN'T BE OVERWRITTEN.
016800 01  WS-CT-INSERT-WORK.
016900     05  WS-NEW-CT-KEY               PIC X(12).
017000     05  WS-NEW-CT-COINESS           PIC X(13).
017100     05  FILLER                      PIC X(07).

017200****** RAW-LINE WORK AREAS, ONE PER INPUT FILE, RESTATED HERE
017300****** RATHER THAN SHARED -- SHOP DOES NOT SHARE PROCEDURE CODE
017400****** ACROSS PROGRAMS (SEE CDP1EDIT FOR THE SAME IDIOM).
017500 01  WS-RAW-LINE-AREA.
017600     05  WS-RAW-LINE                 PIC X(200).
017700     05  FILLER                      PIC X(01).

017800 01  WS-REF-LINE-AREA.
017900     05  WS-REF-LINE                 PIC X(80).
018000     05  FILLER                      PIC X(01).

018100 COPY TABHIT.

018200****** WORK FIELDS FOR THE COMMA-SPLIT AND E-VALUE MANTISSA/
018300****** EXPONENT SPLIT (SAME TECHNIQUE AS CDP1EDIT 165-PARSE
018400****** -EVALUE).
018500 01  WS-EVAL-PARSE-WORK.
018600     05  WS-EVAL-MANT-TOK            PIC X(08).
018700     05  WS-EVAL-EXP-TOK             PIC X(06).
018800     05  WS-EVAL-MANT-INT-TOK        PIC X(02).
018900     05  WS-EVAL-MANT-FRAC-TOK       PIC X(04).
019000     05  WS-MANT-INT-DIGIT           PIC 9(01).
019100     05  WS-EVAL-MANT-FRAC-NUM       PIC 9(04).
019200     05  WS-EVAL-EXP-DIGITS          PIC 9(03).
019300     05  WS-DISCARD-TOK              PIC X(08).
019400     05  FILLER                      PIC X(02).
019500 01  WS-EVAL-PARSE-BYTES REDEFINES WS-EVAL-PARSE-WORK
019600                                 PIC X(38).

019700****** SUBJECT COLUMN, WITH ANY "CDD:" PREFIX STRIPPED, LANDS
019800****** HERE BEFORE IT GOES INTO CDR-CD-ID.
019900 01  WS-CD-ID-PARSE-WORK.
020000     05  WS-CD-ID-EXTRACTED          PIC X(12).
020100     05  FILLER                      PIC X(08).

020200****** MIDORI QUERY-ID REDUCTION -- "MIDORI...._....._THIRD..."
020300****** BECOMES JUST THE THIRD UNDERSCORE-SEPARATED TOKEN.
020400 01  WS-QUERY-WORK.
020500     05  WS-QRY-RAW                  PIC X(40).
020600     05  WS-QRY-TOK1                 PIC X(40).
020700     05  WS-QRY-TOK2                 PIC X(40).
020800     05  WS-QRY-TOK3                 PIC X(40).
020900     05  WS-QRY-TOK4                 PIC X(40).
021000     05  FILLER                      PIC X(10).

021100****** cds.csv LOADS DIRECTLY INTO CD-CLASS-TABLE-CTL (SEE
021200****** 050-LOAD-CDS-TABLE).  cdd.versions IS STAGED HERE FIRST
021300****** SINCE EACH ROW NEEDS TO PROBE THE TABLE ABOVE BY
021400****** ACCESSION BEFORE ITS PSSM-ID CAN BE ADDED TO IT.
021500 01  WS-CDDVERS-TABLE.
021600     05  WS-CDDVERS-COUNT            PIC 9(04)  COMP.
021700     05  WS-CDDVERS-ENTRY OCCURS 3000 TIMES
021800                          INDEXED BY WS-CV-IDX.
021900         10  WS-CV-ACCESSION         PIC X(12).
022000         10  WS-CV-SHORT-NAME        PIC X(24).
022100         10  WS-CV-PSSM-ID           PIC X(12).
022200     05  FILLER                      PIC X(10).
022300* BYTE-IMAGE VIEW USED BY 930-DEBUG-DUMP.
022400 01  WS-CDDVERS-BYTES REDEFINES WS-CDDVERS-TABLE
022500                          PIC X(144012).

022600 COPY CDCTAB.
022700 COPY CDREPORT.

022800****** HOLD AREA FOR THE QUERY-GROUP CONTROL BREAK -- SAME
022900****** SHAPE AS TRMTUPDT'S HOLD-PATIENT-ID.  THIS CARRIES THE
023000****** RAW (UNTRANSFORMED) QUERY TEXT SO CONSECUTIVE HIT LINES
023100****** STILL GROUP CORRECTLY EVEN WHEN THE ID IS MIDORI-STYLE.
023200 01  WS-HOLD-AREA.
023300     05  HOLD-QUERY-ID               PIC X(40).
023400     05  FILLER                      PIC X(10).

023500****** ONE OUTPUT DETAIL LINE = THE (POSSIBLY MIDORI-REDUCED)
023600****** QUERY ID WITH ITS "_" SEPARATOR TURNED INTO A ",".
023700 01  WS-OUT-DETAIL-AREA.
023800     05  WS-OUT-DETAIL               PIC X(40).
023900     05  FILLER                      PIC X(01).
024000* CHARACTER-AT-A-TIME VIEW FOR THE UNDERSCORE SCAN.
024100 01  WS-OUT-DETAIL-CHARS REDEFINES WS-OUT-DETAIL-AREA.
024200     05  WS-OUT-CHAR OCCURS 40 TIMES
024300                     INDEXED BY WS-OC-IDX
024400                     PIC X(01).
024500     05  FILLER                      PIC X(01).

024600 COPY ABENDREC.

024700 PROCEDURE DIVISION.
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024900     PERFORM 100-MAINLINE THRU 100-EXIT
025000             UNTIL NO-MORE-DATA.
025100     PERFORM 999-CLEANUP THRU 999-EXIT.
025200     MOVE +0 TO RETURN-CODE.
025300     GOBACK.

025400 000-HOUSEKEEPING.
025500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025600     DISPLAY "START".
025700     DISPLAY "******** BEGIN JOB CDP2SRCH ********".
025800     ACCEPT WS-DATE FROM DATE.
025900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-CDDVERS-TABLE,
026000                CD-CLASS-TABLE-CTL.
026100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026200     PERFORM 450-WRITE-HEADER-LINE THRU 450-EXIT.

026300     PERFORM 910-READ-CDSREF THRU 910-EXIT.
026400     PERFORM 050-LOAD-CDS-TABLE THRU 050-EXIT
026500             UNTIL CDSREF-STATUS = "10".

026600     PERFORM 920-READ-CDDVERS THRU 920-EXIT.
026700     PERFORM 060-LOAD-CDD-VERSIONS THRU 060-EXIT
026800             UNTIL CDDVERS-STATUS = "10".

026900     PERFORM 070-MERGE-PSSM-COINESS THRU 070-EXIT
027000             VARYING WS-CV-IDX FROM 1 BY 1
027100             UNTIL WS-CV-IDX > WS-CDDVERS-COUNT.

027200     DISPLAY "Writing final output csv".
027300     PERFORM 900-READ-RPSHIT THRU 900-EXIT.
027400     IF NO-MORE-DATA
027500         MOVE "EMPTY HIT FILE" TO ABEND-REASON
027600         GO TO 1000-ABEND-RTN.
027700     MOVE TH-QUERY TO HOLD-QUERY-ID.
027800 000-EXIT.
027900     EXIT.

028000******************************************************************
028100* 450-WRITE-HEADER-LINE -- ONE-TIME HEADER FOR coarbitrator_out  *
028200* .csv, WRITTEN BEFORE ANY QUERY GROUP IS PROCESSED.              *
028300******************************************************************
028400 450-WRITE-HEADER-LINE.
028500     MOVE "450-WRITE-HEADER-LINE" TO PARA-NAME.
028600     MOVE SPACES TO COARBOUT-REC.
028700     MOVE "Protein accession #, Coded by nucleotide accession #"
028800         TO COARBOUT-REC.
028900     WRITE COARBOUT-REC.
029000 450-EXIT.
029100     EXIT.

029200******************************************************************
029300* 050-LOAD-CDS-TABLE -- ONE cds.csv ROW PER CALL, CD-ID (COL 1)  *
029400* AND COI-NESS TEXT (COL 2), INSERTED DIRECTLY INTO CD-CLASS-    *
029500* TABLE-CTL IN ASCENDING CT-CD-ID ORDER.                         *
029600******************************************************************
029700 050-LOAD-CDS-TABLE.
029800     MOVE SPACES TO WS-NEW-CT-KEY WS-NEW-CT-COINESS.
029900     UNSTRING WS-REF-LINE DELIMITED BY ","
030000         INTO WS-NEW-CT-KEY WS-NEW-CT-COINESS
030100     END-UNSTRING.
030200     PERFORM 075-INSERT-CT-ENTRY THRU 075-EXIT.
030300     PERFORM 910-READ-CDSREF THRU 910-EXIT.
030400 050-EXIT.
030500     EXIT.

030600******************************************************************
030700* 060-LOAD-CDD-VERSIONS -- ONE cdd.versions ROW PER CALL.  THE   *
030800* FIRST 4 PHYSICAL LINES ARE THE FILE HEADER AND ARE SKIPPED;    *
030900* ANY BLANK LINE THEREAFTER IS ALSO SKIPPED.  COLUMNS ARE        *
031000* WHITESPACE-SEPARATED (TABS ARE FOLDED TO SPACES FIRST):        *
031100* ACCESSION, SHORT-NAME, PSSM-ID.                                *
031200******************************************************************
031300 060-LOAD-CDD-VERSIONS.
031400     ADD 1 TO WS-CDD-LINES-READ.
031500     IF WS-CDD-LINES-READ > 4 AND WS-REF-LINE NOT = SPACES
031600         INSPECT WS-REF-LINE REPLACING ALL X"09" BY " "
031700         ADD 1 TO WS-CDDVERS-COUNT
031800         UNSTRING WS-REF-LINE DELIMITED BY ALL SPACES
031900             INTO WS-CV-ACCESSION(WS-CDDVERS-COUNT)
032000                  WS-CV-SHORT-NAME(WS-CDDVERS-COUNT)
032100                  WS-CV-PSSM-ID(WS-CDDVERS-COUNT)
032200         END-UNSTRING
032300     END-IF.
032400     PERFORM 920-READ-CDDVERS THRU 920-EXIT.
032500 060-EXIT.
032600     EXIT.

032700******************************************************************
032800* 070-MERGE-PSSM-COINESS -- FOR EACH cdd.versions ROW, PROBE     *
032900* CD-CLASS-TABLE-CTL (ALREADY LOADED FROM cds.csv) FOR A MATCH   *
033000* ON ACCESSION.  WHEN FOUND, ADD A SECOND ENTRY KEYED BY PSSM-ID *
033100* CARRYING THE SAME COI-NESS, SINCE rpsblast_out.csv HITS CARRY  *
033200* THE PSSM-ID, NOT THE ACCESSION.  NO MATCH MEANS NO ENTRY IS    *
033300* ADDED -- 150-GET-COINESS IN CDCLSFY DEFAULTS AN UNKNOWN CD-ID  *
033400* TO NEGATIVE ON ITS OWN.                                        *
033500******************************************************************
033600 070-MERGE-PSSM-COINESS.
033700     SEARCH ALL CT-ENTRY
033800         WHEN CT-CD-ID(CT-IDX) = WS-CV-ACCESSION(WS-CV-IDX)
034000             MOVE WS-CV-PSSM-ID(WS-CV-IDX) TO WS-NEW-CT-KEY
034100             MOVE CT-COINESS(CT-IDX) TO WS-NEW-CT-COINESS
034200             PERFORM 075-INSERT-CT-ENTRY THRU 075-EXIT
034300     END-SEARCH.
034400 070-EXIT.
034500     EXIT.

034600******************************************************************
034700* 075-INSERT-CT-ENTRY -- INSERT WS-NEW-CT-KEY/WS-NEW-CT-COINESS  *
034800* INTO CD-CLASS-TABLE-CTL IN ASCENDING CT-CD-ID ORDER.  SAME     *
034900* SHIFT-AND-INSERT IDIOM AS BINCOUNT'S 160-INSERT-BIN.           *
035000******************************************************************
035100 075-INSERT-CT-ENTRY.
035200     MOVE 1 TO WS-INSERT-POS.
035300     PERFORM 076-FIND-INSERT-POS THRU 076-EXIT
035400         VARYING CT-IDX FROM 1 BY 1
035500         UNTIL CT-IDX > CT-TABLE-COUNT.
035600     SET CT-IDX TO CT-TABLE-COUNT.
035700     PERFORM 077-SHIFT-CT-UP THRU 077-EXIT
035800         UNTIL CT-IDX < WS-INSERT-POS.
035900     MOVE WS-NEW-CT-KEY TO CT-CD-ID(WS-INSERT-POS).
036000     MOVE WS-NEW-CT-COINESS TO CT-COINESS(WS-INSERT-POS).
036100     ADD 1 TO CT-TABLE-COUNT.
036200 075-EXIT.
036300     EXIT.

036400 076-FIND-INSERT-POS.
036500     IF CT-CD-ID(CT-IDX) < WS-NEW-CT-KEY
036600         SET WS-INSERT-POS TO CT-IDX
036700         ADD 1 TO WS-INSERT-POS
036800     END-IF.
036900 076-EXIT.
037000     EXIT.

037100 077-SHIFT-CT-UP.
037200     SET ROW-SUB TO CT-IDX.
037300     ADD 1 TO ROW-SUB.
037400     MOVE CT-ENTRY(CT-IDX) TO CT-ENTRY(ROW-SUB).
037500     SET CT-IDX DOWN BY 1.
037600 077-EXIT.
037700     EXIT.

037800******************************************************************
037900* 100-MAINLINE -- ONE PASS = ONE QUERY GROUP.  BUILD, CLASSIFY,  *
038000* WRITE, THEN CARRY THE NEXT QUERY'S RAW KEY FORWARD.            *
038100******************************************************************
038200 100-MAINLINE.
038300     MOVE "100-MAINLINE" TO PARA-NAME.
038400     INITIALIZE CD-REPORT-REC.
038500     PERFORM 110-TRANSFORM-QUERY THRU 110-EXIT.
038600     PERFORM 200-BUILD-REPORT THRU 200-EXIT
038700         UNTIL NO-MORE-DATA OR TH-QUERY NOT = HOLD-QUERY-ID.
038800     PERFORM 300-CLASSIFY THRU 300-EXIT.
038900     PERFORM 400-WRITE-OUTPUT THRU 400-EXIT.
039000     IF NOT NO-MORE-DATA
039100         MOVE TH-QUERY TO HOLD-QUERY-ID
039200     END-IF.
039300 100-EXIT.
039400     EXIT.

039500******************************************************************
039600* 110-TRANSFORM-QUERY -- A QUERY ID BEGINNING "MIDORI" IS         *
039700* REPLACED BY ITS THIRD UNDERSCORE-SEPARATED TOKEN; ALL OTHERS   *
039800* ARE REPORTED AS-IS.  HOLD-QUERY-ID ITSELF IS LEFT ALONE SO THE *
039900* CONTROL BREAK IN 100-MAINLINE KEEPS COMPARING RAW TEXT.        *
040000******************************************************************
040100 110-TRANSFORM-QUERY.
040200     MOVE HOLD-QUERY-ID TO WS-QRY-RAW.
040300     IF WS-QRY-RAW(1:6) = "MIDORI"
040400         MOVE SPACES TO WS-QRY-TOK1 WS-QRY-TOK2 WS-QRY-TOK3
040500                        WS-QRY-TOK4
040600         UNSTRING WS-QRY-RAW DELIMITED BY "_"
040700             INTO WS-QRY-TOK1 WS-QRY-TOK2 WS-QRY-TOK3 WS-QRY-TOK4
040800         END-UNSTRING
040900         MOVE WS-QRY-TOK3 TO CDR-QUERY
041000     ELSE
041100         MOVE HOLD-QUERY-ID TO CDR-QUERY
041200     END-IF.
041300 110-EXIT.
041400     EXIT.

041500******************************************************************
041600* 200-BUILD-REPORT -- EXTRACT THE HIT'S CD-ID, THEN EITHER        *
041700* OVERWRITE AN EXISTING ENTRY FOR THAT CD-ID (DUPLICATE SUBJECT   *
041800* WITHIN A QUERY KEEPS THE LATER VALUE) OR APPEND A NEW ONE.  A   *
041900* QUERY WITH MORE THAN 50 DISTINCT HITS LOGS A WARNING RATHER     *
042000* THAN SILENTLY DROPPING THE OVERFLOW (CR-4471).                  *
042100******************************************************************
042200 200-BUILD-REPORT.
042300     PERFORM 220-EXTRACT-CD-ID THRU 220-EXIT.
042400     SET WS-DUP-NOT-FOUND TO TRUE.
042500     IF CDR-HIT-COUNT > 0
042600         PERFORM 210-FIND-EXISTING-CD THRU 210-EXIT
042700             VARYING ROW-SUB FROM 1 BY 1
042800             UNTIL ROW-SUB > CDR-HIT-COUNT OR WS-DUP-FOUND
042900     END-IF.
043000     IF WS-DUP-FOUND
043100         MOVE WS-FOUND-ROW TO ROW-SUB
043200         PERFORM 230-STORE-EVALUE THRU 230-EXIT
043300     ELSE
043400         IF CDR-HIT-COUNT < 50
043500             ADD 1 TO CDR-HIT-COUNT
043600             MOVE WS-CD-ID-EXTRACTED TO CDR-CD-ID(CDR-HIT-COUNT)
043700             MOVE CDR-HIT-COUNT TO ROW-SUB
043800             PERFORM 230-STORE-EVALUE THRU 230-EXIT
043900         ELSE
044000             DISPLAY "*** WARNING -- HIT TABLE FULL FOR QUERY "
044100                     HOLD-QUERY-ID " -- HIT DROPPED ***"
044200         END-IF
044300     END-IF.
044400     PERFORM 900-READ-RPSHIT THRU 900-EXIT.
044500 200-EXIT.
044600     EXIT.

044700 210-FIND-EXISTING-CD.
044800     IF CDR-CD-ID(ROW-SUB) = WS-CD-ID-EXTRACTED
044900         SET WS-DUP-FOUND TO TRUE
045000         MOVE ROW-SUB TO WS-FOUND-ROW
045100     END-IF.
045200 210-EXIT.
045300     EXIT.

045400******************************************************************
045500* 220-EXTRACT-CD-ID -- STRIP A LEADING "CDD:" PREFIX (WHEN        *
045600* PRESENT) SO THE STORED CD-ID MATCHES HOW CD-CLASS-TABLE-CTL IS  *
045700* KEYED (CR-5117).                                                *
045800******************************************************************
045900 220-EXTRACT-CD-ID.
046000     MOVE SPACES TO WS-CD-ID-EXTRACTED.
046100     IF TH-SUBJECT(1:4) = "CDD:"
046200         MOVE TH-SUBJECT(5:36) TO WS-CD-ID-EXTRACTED
046300     ELSE
046400         MOVE TH-SUBJECT TO WS-CD-ID-EXTRACTED
046500     END-IF.
046600 220-EXIT.
046700     EXIT.

046800 230-STORE-EVALUE.
046900     COMPUTE CDR-E-MANTISSA(ROW-SUB) = TH-E-MANTISSA.
047000     COMPUTE CDR-E-EXPONENT(ROW-SUB) = TH-E-EXPONENT.
047100     IF TH-E-NEGATIVE
047200         COMPUTE CDR-E-MANTISSA(ROW-SUB) =
047300                 CDR-E-MANTISSA(ROW-SUB) * -1
047400     END-IF.
047500     IF TH-E-EXP-NEGATIVE
047600         COMPUTE CDR-E-EXPONENT(ROW-SUB) =
047700                 CDR-E-EXPONENT(ROW-SUB) * -1
047800     END-IF.
047900 230-EXIT.
048000     EXIT.

048100******************************************************************
048200* 300-CLASSIFY -- HAND THE COMPLETED QUERY GROUP TO CDCLSFY.     *
048300******************************************************************
048400 300-CLASSIFY.
048500     MOVE "300-CLASSIFY" TO PARA-NAME.
048600     CALL "CDCLSFY" USING CD-REPORT-REC, CD-CLASS-TABLE-CTL.
048700     IF CDR-CALL-TRUE
048800         ADD 1 TO QUERIES-CALLED-TRUE
048900     ELSE
049000         ADD 1 TO QUERIES-CALLED-FALSE
049100     END-IF.
049200 300-EXIT.
049300     EXIT.

049400******************************************************************
049500* 400-WRITE-OUTPUT -- ACCEPTED (CALL=TRUE) QUERIES ONLY.  ONE     *
049600* DETAIL LINE, THE QUERY ID WITH ITS "_" SEPARATOR TURNED INTO A  *
049700* "," (CR-5344).  REJECTED QUERIES PRODUCE NO OUTPUT LINE AT ALL. *
049800******************************************************************
049900 400-WRITE-OUTPUT.
050000     MOVE "400-WRITE-OUTPUT" TO PARA-NAME.
050100     IF CDR-CALL-TRUE
050200         MOVE CDR-QUERY TO WS-OUT-DETAIL
050300         MOVE "N" TO WS-USCORE-SW
050400         PERFORM 420-REPLACE-UNDERSCORE THRU 420-EXIT
050500         MOVE SPACES TO COARBOUT-REC
050600         MOVE WS-OUT-DETAIL TO COARBOUT-REC
050700         WRITE COARBOUT-REC
050800         ADD 1 TO QUERIES-WRITTEN
050900     END-IF.
051000     IF CP-TRACE-ON
051100         PERFORM 930-DEBUG-DUMP THRU 930-EXIT
051200     END-IF.
051300 400-EXIT.
051400     EXIT.

051500******************************************************************
051600* 420-REPLACE-UNDERSCORE -- SCAN WS-OUT-DETAIL ONE CHARACTER AT   *
051700* A TIME AND TURN THE FIRST "_" INTO A ",".                       *
051800******************************************************************
051900 420-REPLACE-UNDERSCORE.
052000     PERFORM 422-SCAN-FOR-USCORE THRU 422-EXIT
052100         VARYING WS-OC-IDX FROM 1 BY 1
052200         UNTIL WS-OC-IDX > 40 OR WS-USCORE-FOUND.
052300 420-EXIT.
052400     EXIT.

052500 422-SCAN-FOR-USCORE.
052600     IF WS-OUT-CHAR(WS-OC-IDX) = "_"
052700         MOVE "," TO WS-OUT-CHAR(WS-OC-IDX)
052800         SET WS-USCORE-FOUND TO TRUE
052900     END-IF.
053000 422-EXIT.
053100     EXIT.

053200 800-OPEN-FILES.
053300     MOVE "800-OPEN-FILES" TO PARA-NAME.
053400     OPEN INPUT RPSHIT-FILE, CDSREF-FILE, CDDVERS-FILE.
053500     OPEN OUTPUT COARBOUT-FILE, SYSOUT.
053600 800-EXIT.
053700     EXIT.

053800 850-CLOSE-FILES.
053900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054000     CLOSE RPSHIT-FILE, CDSREF-FILE, CDDVERS-FILE, COARBOUT-FILE,
054100           SYSOUT.
054200 850-EXIT.
054300     EXIT.

054400 900-READ-RPSHIT.
054500     READ RPSHIT-FILE INTO WS-RAW-LINE-AREA
054600         AT END MOVE "N" TO MORE-DATA-SW
054700         GO TO 900-EXIT
054800     END-READ.
054900     ADD 1 TO RECORDS-READ.
055000     PERFORM 150-PARSE-HIT-REC THRU 150-EXIT.
055100 900-EXIT.
055200     EXIT.

055300 910-READ-CDSREF.
055400     READ CDSREF-FILE INTO WS-REF-LINE-AREA
055500         AT END MOVE "10" TO CDSREF-STATUS
055600         GO TO 910-EXIT
055700     END-READ.
055800 910-EXIT.
055900     EXIT.

056000 920-READ-CDDVERS.
056100     READ CDDVERS-FILE INTO WS-REF-LINE-AREA
056200         AT END MOVE "10" TO CDDVERS-STATUS
056300         GO TO 920-EXIT
056400     END-READ.
056500 920-EXIT.
056600     EXIT.

056700******************************************************************
056800* 150-PARSE-HIT-REC -- SAME SHAPE AS CDP1EDIT'S PARAGRAPH OF THE *
056900* SAME NAME, RESTATED HERE PER SHOP CONVENTION.                  *
057000******************************************************************
057100 150-PARSE-HIT-REC.
057200     MOVE SPACES TO TABHIT-REC.
057300*    PCT-IDENTITY (COL 3) AND BIT-SCORE (COL 12) ARE NOT NEEDED
057400*    FOR PHASE II CLASSIFICATION -- BOTH LAND IN THE SAME
057500*    SCRATCH TOKEN.
057600     UNSTRING WS-RAW-LINE DELIMITED BY ","
057700         INTO TH-QUERY TH-SUBJECT WS-DISCARD-TOK TH-HIT-LENGTH
057800              TH-MISMATCHES TH-GAP-OPENS
057900              TH-Q-START TH-Q-END TH-S-START TH-S-END
058000              WS-EVAL-MANT-TOK WS-DISCARD-TOK
058100     END-UNSTRING.
058200     PERFORM 165-PARSE-EVALUE THRU 165-EXIT.
058300 150-EXIT.
058400     EXIT.

058500 165-PARSE-EVALUE.
058600     INSPECT WS-EVAL-MANT-TOK CONVERTING "e" TO "E".
058700     MOVE SPACES TO WS-EVAL-EXP-TOK.
058800     UNSTRING WS-EVAL-MANT-TOK DELIMITED BY "E"
058900         INTO WS-EVAL-MANT-TOK WS-EVAL-EXP-TOK
059000     END-UNSTRING.
059100     IF WS-EVAL-EXP-TOK = SPACES
059200         MOVE ZERO TO TH-E-EXPONENT
059300         SET TH-E-EXP-POSITIVE TO TRUE
059400     ELSE IF WS-EVAL-EXP-TOK(1:1) = "-"
059500         SET TH-E-EXP-NEGATIVE TO TRUE
059600         MOVE WS-EVAL-EXP-TOK(2:5) TO WS-EVAL-EXP-DIGITS
059700         MOVE WS-EVAL-EXP-DIGITS TO TH-E-EXPONENT
059800     ELSE IF WS-EVAL-EXP-TOK(1:1) = "+"
059900         SET TH-E-EXP-POSITIVE TO TRUE
060000         MOVE WS-EVAL-EXP-TOK(2:5) TO WS-EVAL-EXP-DIGITS
060100         MOVE WS-EVAL-EXP-DIGITS TO TH-E-EXPONENT
060200     ELSE
060300         SET TH-E-EXP-POSITIVE TO TRUE
060400         MOVE WS-EVAL-EXP-TOK TO WS-EVAL-EXP-DIGITS
060500         MOVE WS-EVAL-EXP-DIGITS TO TH-E-EXPONENT
060600     END-IF.
060700     UNSTRING WS-EVAL-MANT-TOK DELIMITED BY "." INTO
060800         WS-EVAL-MANT-INT-TOK WS-EVAL-MANT-FRAC-TOK.
060900     IF WS-EVAL-MANT-INT-TOK(1:1) = "-"
061000         SET TH-E-NEGATIVE TO TRUE
061100     ELSE
061200         SET TH-E-POSITIVE TO TRUE
061300     END-IF.
061400     MOVE WS-EVAL-MANT-INT-TOK(2:1) TO WS-MANT-INT-DIGIT.
061500     IF WS-EVAL-MANT-INT-TOK(1:1) NUMERIC
061600         MOVE WS-EVAL-MANT-INT-TOK(1:1) TO WS-MANT-INT-DIGIT.
061700     IF WS-EVAL-MANT-FRAC-TOK = SPACES
061800         MOVE ZERO TO WS-EVAL-MANT-FRAC-NUM
061900     ELSE
062000         INSPECT WS-EVAL-MANT-FRAC-TOK
062100             REPLACING TRAILING SPACES BY "0"
062200         MOVE WS-EVAL-MANT-FRAC-TOK TO WS-EVAL-MANT-FRAC-NUM
062300     END-IF.
062400     COMPUTE TH-E-MANTISSA =
062500         WS-MANT-INT-DIGIT + (WS-EVAL-MANT-FRAC-NUM / 10000).
062600 165-EXIT.
062700     EXIT.

062800 930-DEBUG-DUMP.
062900     DISPLAY "CDP2SRCH QUERY " CDR-QUERY
063000             " HITS " CDR-HIT-COUNT
063100             " ECHELONS " CDR-ECHELON-COUNT
063200             " CALL-FLAG " CDR-CALL-FLAG.
063300 930-EXIT.
063400     EXIT.

063500 999-CLEANUP.
063600     MOVE "999-CLEANUP" TO PARA-NAME.
063700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063800     DISPLAY "DONE".
063900     DISPLAY "** RECORDS READ FROM rpsblast_out.csv **".
064000     DISPLAY RECORDS-READ.
064100     DISPLAY "** QUERIES WRITTEN TO coarbitrator_out.csv **".
064200     DISPLAY QUERIES-WRITTEN.
064300     DISPLAY "** QUERIES CALLED TRUE **".
064400     DISPLAY QUERIES-CALLED-TRUE.
064500     DISPLAY "** QUERIES CALLED FALSE **".
064600     DISPLAY QUERIES-CALLED-FALSE.
064700     DISPLAY "******** NORMAL END OF JOB CDP2SRCH ********".
064800 999-EXIT.
064900     EXIT.

065000 1000-ABEND-RTN.
065100     MOVE "CDP2SRCH" TO ABEND-PGM-ID.
065200     MOVE WS-DATE TO ABEND-DATE.
065300     WRITE SYSOUT-REC FROM ABEND-REC.
065400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065500     DISPLAY "*** ABNORMAL END OF JOB - CDP2SRCH ***" UPON CONSOLE.
065600     DIVIDE ZERO-VAL INTO ONE-VAL.
