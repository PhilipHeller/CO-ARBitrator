000100******************************************************************
000200* ABENDREC   -  STANDARD JOB-ABEND / DIAGNOSTIC SYSOUT RECORD    *
000300*                                                                *
000400* COPIED BY EVERY MAIN PROGRAM IN THIS JOB STREAM.  WRITTEN TO   *
000500* SYSOUT-REC AHEAD OF A FORCED 0C7 (DIVIDE ZERO-VAL INTO         *
000600* ONE-VAL) SO THE OPERATOR HAS A READABLE REASON IN THE OUTPUT   *
000700* BEFORE THE SYSTEM ABEND MESSAGE HITS THE JOB LOG.              *
000800*                                                                *
000900* MAINTENANCE                                                    *
001000*   05/03/94  RTC  ORIGINAL COPYBOOK, SHOP-STANDARD             *
001100*   09/17/98  LMK  ADDED EXPECTED/ACTUAL-VAL FOR BALANCE CHECKS *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  ABEND-DATE                  PIC 9(08).
001500     05  ABEND-PGM-ID                PIC X(08).
001600     05  ABEND-REASON                PIC X(60).
001700     05  EXPECTED-VAL                PIC 9(09).
001800     05  ACTUAL-VAL                  PIC 9(09).
001900     05  FILLER                      PIC X(30).

002000 01  FORCED-ABEND-FIELDS.
002100     05  ZERO-VAL                    PIC S9(01)  COMP-3 VALUE 0.
002200     05  ONE-VAL                     PIC S9(01)  COMP-3 VALUE 1.
