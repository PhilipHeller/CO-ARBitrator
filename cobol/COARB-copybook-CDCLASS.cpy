000100******************************************************************
000200* CDCLASS    -  COI-NESS CLASSIFICATION TABLE RECORD (cds.csv)  *
000300*                                                                *
000400* ONE ROW PER PRE-CLASSIFIED CONSERVED DOMAIN.  LOADED BY       *
000500* CDP2SRCH PARAGRAPH 050-LOAD-CDS-TABLE INTO WS-CDCLASS-TABLE,  *
000600* A SORTED-KEY OCCURS TABLE SEARCHED BY CDCLSFY 150-GET-COINESS.*
000700*                                                                *
000800* MAINTENANCE                                                   *
000900*   07/02/94  RTC  ORIGINAL LAYOUT                              *
001000*   04/18/98  LMK  WIDENED CD-ID FOR NUMERIC PSSM-ID ALIASES    *
001100******************************************************************
001200 01  CDCLASS-REC.
001300     05  CC-CD-ID                    PIC X(12).
001400     05  CC-COINESS                  PIC X(13).
001500         88  CC-IS-POSITIVE              VALUE "POSITIVE".
001600         88  CC-IS-NEGATIVE              VALUE "NEGATIVE".
001700         88  CC-IS-UNINFORMATIVE          VALUE "UNINFORMATIVE".
001800     05  FILLER                      PIC X(05).
