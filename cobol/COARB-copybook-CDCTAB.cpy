000100******************************************************************
000200* CDCTAB     -  COI-NESS LOOKUP TABLE CONTROL BLOCK             *
000300*                                                                *
000400* WORKING-STORAGE COPY IN CDP2SRCH (LOADED ONCE BY 050-LOAD-CDS *
000500* -TABLE AND 070-MERGE-PSSM-COINESS) AND THE MATCHING LINKAGE   *
000600* COPY IN CDCLSFY (READ ONLY, VIA 150-GET-COINESS).  ENTRIES    *
000700* ARE HELD IN ASCENDING CC-CD-ID ORDER SO 150-GET-COINESS CAN   *
000800* USE SEARCH ALL.                                               *
000900*                                                                *
001000* MAINTENANCE                                                   *
001100*   07/09/94  RTC  ORIGINAL, 500-ENTRY TABLE                    *
001200*   05/20/98  LMK  WIDENED TO 2000 ENTRIES -- cds.csv GREW      *
001300*                   PAST THE ORIGINAL BOUND                     *
001400*   09/14/98  LMK  WIDENED AGAIN TO 4000 -- CDS.CSV ROWS NOW    *
001450*                   LOAD DIRECTLY INTO THIS TABLE AND THE PSSM  *
001460*                   MERGE STEP ADDS FURTHER ENTRIES ON TOP      *
001500******************************************************************
001600 01  CD-CLASS-TABLE-CTL.
001700     05  CT-TABLE-COUNT              PIC 9(04)  COMP.
001800     05  CT-ENTRY OCCURS 4000 TIMES
001900                  ASCENDING KEY IS CT-CD-ID
002000                  INDEXED BY CT-IDX.
002100         10  CT-CD-ID                PIC X(12).
002200         10  CT-COINESS              PIC X(13).
