000100IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLOG10.
000400 AUTHOR. R T CARVER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/12/94.
000700 DATE-COMPILED. 07/12/94.
000800 SECURITY. NON-CONFIDENTIAL.

000900******************************************************************
001000* CHANGE LOG                                                     *
001100*   07/12/94  RTC  ORIGINAL -- LOG10 BY TABLE LOOKUP.  THIS SHOP'S*
001200*                   COMPILER LEVEL HAS NO LOG10 INTRINSIC, SO A  *
001300*                   MANTISSA TABLE WITH LINEAR INTERPOLATION IS  *
001400*                   USED, SAME TECHNIQUE AS THE OLD TRIG-TABLE   *
001500*                   COPYBOOK ON THE PAYROLL SYSTEM.               *
001600*   01/09/96  RTC  WIDENED TABLE STEP FROM .2 TO .1 FOR BETTER   *
001700*                   PRECISION ON THE ECHELON SUPERIORITY CALCS   *
001800*   11/12/99  RTC  Y2K REVIEW -- NO DATE FIELDS HERE, NO CHANGE  *
001900*   03/14/02  JHS  TICKET CR-4471 -- CLAMP MANTISSA TO THE TABLE *
002000*                   DOMAIN INSTEAD OF ABENDING ON A BAD SPLIT    *
002050*   08/02/07  RTC  TICKET CR-6244 -- SCRATCH SUBSCRIPTS RESTATED *
002060*                   AS 77-LEVELS, ADDED THE BYTE-IMAGE AND RAW   *
002070*                   -INTEGER REDEFINES USED BY 900-DEBUG-DUMP    *
002100******************************************************************
002200* COMPUTES LOG10(MANTISSA * 10**EXPONENT) = EXPONENT +           *
002300* LOG10(MANTISSA), WHERE MANTISSA IS NORMALIZED 1.0000-9.9999.   *
002400* CALLED BY CDCLSFY 400-SUPERIORITY FOR EVERY E-VALUE COMPARE.   *
002500******************************************************************

002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     UPSI-0 ON STATUS IS LG-TRACE-ON
003300     UPSI-0 OFF STATUS IS LG-TRACE-OFF.
003400 INPUT-OUTPUT SECTION.

003500 DATA DIVISION.
003600 FILE SECTION.

003700 WORKING-STORAGE SECTION.
003800* LOG10 OF MANTISSA 1.0 THRU 10.0 IN STEPS OF .1 -- 91 ENTRIES.
003900* BUILT ONCE AT ASSEMBLY TIME, NEVER RECOMPUTED AT RUN TIME.
004000 01  WS-LOG10-TABLE-VALUES.
004100     05  FILLER              PIC S9V9(4) VALUE 0.0000.
004200     05  FILLER              PIC S9V9(4) VALUE 0.0414.
004300     05  FILLER              PIC S9V9(4) VALUE 0.0792.
004400     05  FILLER              PIC S9V9(4) VALUE 0.1139.
004500     05  FILLER              PIC S9V9(4) VALUE 0.1461.
004600     05  FILLER              PIC S9V9(4) VALUE 0.1761.
004700     05  FILLER              PIC S9V9(4) VALUE 0.2041.
004800     05  FILLER              PIC S9V9(4) VALUE 0.2304.
004900     05  FILLER              PIC S9V9(4) VALUE 0.2553.
005000     05  FILLER              PIC S9V9(4) VALUE 0.2788.
005100     05  FILLER              PIC S9V9(4) VALUE 0.3010.
005200     05  FILLER              PIC S9V9(4) VALUE 0.3222.
005300     05  FILLER              PIC S9V9(4) VALUE 0.3424.
005400     05  FILLER              PIC S9V9(4) VALUE 0.3617.
005500     05  FILLER              PIC S9V9(4) VALUE 0.3802.
005600     05  FILLER              PIC S9V9(4) VALUE 0.3979.
005700     05  FILLER              PIC S9V9(4) VALUE 0.4150.
005800     05  FILLER              PIC S9V9(4) VALUE 0.4314.
005900     05  FILLER              PIC S9V9(4) VALUE 0.4472.
006000     05  FILLER              PIC S9V9(4) VALUE 0.4624.
006100     05  FILLER              PIC S9V9(4) VALUE 0.4771.
006200     05  FILLER              PIC S9V9(4) VALUE 0.4914.
006300     05  FILLER              PIC S9V9(4) VALUE 0.5051.
006400     05  FILLER              PIC S9V9(4) VALUE 0.5185.
006500     05  FILLER              PIC S9V9(4) VALUE 0.5315.
006600     05  FILLER              PIC S9V9(4) VALUE 0.5441.
006700     05  FILLER              PIC S9V9(4) VALUE 0.5563.
006800     05  FILLER              PIC S9V9(4) VALUE 0.5682.
006900     05  FILLER              PIC S9V9(4) VALUE 0.5798.
007000     05  FILLER              PIC S9V9(4) VALUE 0.5911.
007100     05  FILLER              PIC S9V9(4) VALUE 0.6021.
007200     05  FILLER              PIC S9V9(4) VALUE 0.6128.
007300     05  FILLER              PIC S9V9(4) VALUE 0.6232.
007400     05  FILLER              PIC S9V9(4) VALUE 0.6335.
007500     05  FILLER              PIC S9V9(4) VALUE 0.6435.
007600     05  FILLER              PIC S9V9(4) VALUE 0.6532.
007700     05  FILLER              PIC S9V9(4) VALUE 0.6628.
007800     05  FILLER              PIC S9V9(4) VALUE 0.6721.
007900     05  FILLER              PIC S9V9(4) VALUE 0.6812.
008000     05  FILLER              PIC S9V9(4) VALUE 0.6902.
008100     05  FILLER              PIC S9V9(4) VALUE 0.6990.
008200     05  FILLER              PIC S9V9(4) VALUE 0.7076.
008300     05  FILLER              PIC S9V9(4) VALUE 0.7160.
008400     05  FILLER              PIC S9V9(4) VALUE 0.7243.
008500     05  FILLER              PIC S9V9(4) VALUE 0.7324.
008600     05  FILLER              PIC S9V9(4) VALUE 0.7404.
008700     05  FILLER              PIC S9V9(4) VALUE 0.7482.
008800     05  FILLER              PIC S9V9(4) VALUE 0.7559.
008900     05  FILLER              PIC S9V9(4) VALUE 0.7634.
009000     05  FILLER              PIC S9V9(4) VALUE 0.7709.
009100     05  FILLER              PIC S9V9(4) VALUE 0.7782.
009200     05  FILLER              PIC S9V9(4) VALUE 0.7853.
009300     05  FILLER              PIC S9V9(4) VALUE 0.7924.
009400     05  FILLER              PIC S9V9(4) VALUE 0.7993.
009500     05  FILLER              PIC S9V9(4) VALUE 0.8062.
009600     05  FILLER              PIC S9V9(4) VALUE 0.8129.
009700     05  FILLER              PIC S9V9(4) VALUE 0.8195.
009800     05  FILLER              PIC S9V9(4) VALUE 0.8261.
009900     05  FILLER              PIC S9V9(4) VALUE 0.8325.
010000     05  FILLER              PIC S9V9(4) VALUE 0.8388.
010100     05  FILLER              PIC S9V9(4) VALUE 0.8451.
010200     05  FILLER              PIC S9V9(4) VALUE 0.8513.
010300     05  FILLER              PIC S9V9(4) VALUE 0.8573.
010400     05  FILLER              PIC S9V9(4) VALUE 0.8633.
010500     05  FILLER              PIC S9V9(4) VALUE 0.8692.
010600     05  FILLER              PIC S9V9(4) VALUE 0.8751.
010700     05  FILLER              PIC S9V9(4) VALUE 0.8808.
010800     05  FILLER              PIC S9V9(4) VALUE 0.8865.
010900     05  FILLER              PIC S9V9(4) VALUE 0.8921.
011000     05  FILLER              PIC S9V9(4) VALUE 0.8976.
011100     05  FILLER              PIC S9V9(4) VALUE 0.9031.
011200     05  FILLER              PIC S9V9(4) VALUE 0.9085.
011300     05  FILLER              PIC S9V9(4) VALUE 0.9138.
011400     05  FILLER              PIC S9V9(4) VALUE 0.9191.
011500     05  FILLER              PIC S9V9(4) VALUE 0.9243.
011600     05  FILLER              PIC S9V9(4) VALUE 0.9294.
011700     05  FILLER              PIC S9V9(4) VALUE 0.9345.
011800     05  FILLER              PIC S9V9(4) VALUE 0.9395.
011900     05  FILLER              PIC S9V9(4) VALUE 0.9445.
012000     05  FILLER              PIC S9V9(4) VALUE 0.9494.
012100     05  FILLER              PIC S9V9(4) VALUE 0.9542.
012200     05  FILLER              PIC S9V9(4) VALUE 0.9590.
012300     05  FILLER              PIC S9V9(4) VALUE 0.9638.
012400     05  FILLER              PIC S9V9(4) VALUE 0.9685.
012500     05  FILLER              PIC S9V9(4) VALUE 0.9731.
012600     05  FILLER              PIC S9V9(4) VALUE 0.9777.
012700     05  FILLER              PIC S9V9(4) VALUE 0.9823.
012800     05  FILLER              PIC S9V9(4) VALUE 0.9868.
012900     05  FILLER              PIC S9V9(4) VALUE 0.9912.
013000     05  FILLER              PIC S9V9(4) VALUE 0.9956.
013100     05  FILLER              PIC S9V9(4) VALUE 1.0000.
013200 01  WS-LOG10-TABLE REDEFINES WS-LOG10-TABLE-VALUES.
013300     05  LOG10-ENTRY             PIC S9V9(4) OCCURS 91 TIMES.

013310* 08/02/07 RTC CR-6244 -- BYTE-IMAGE VIEW OF THE WHOLE TABLE FOR
013320* 900-DEBUG-DUMP.  91 ENTRIES * 5 ZONED BYTES EACH = 455.
013330 01  WS-LOG10-BYTES REDEFINES WS-LOG10-TABLE-VALUES
013340                             PIC X(455).

013350* 08/02/07 RTC CR-6244 -- SUBSCRIPTS AND INTERPOLATION SCRATCH
013360* RESTATED AS STANDALONE 77-LEVELS, SHOP STANDARD FOR THIS CLASS
013370* OF WORK FIELD.
013400 77  WS-IDX-RAW                  PIC S9(03)V9(04) COMP-3.
013500 77  WS-IDX-INT                  PIC 9(02)  COMP.
013600 77  WS-IDX-SUB                  PIC 9(03)  COMP.
013700 77  WS-FRAC                     PIC S9V9(4)      COMP-3.
013800 77  WS-LO-VAL                   PIC S9V9(4)      COMP-3.
013900 77  WS-HI-VAL                   PIC S9V9(4)      COMP-3.
014000 77  WS-INTERP                   PIC S9(03)V9(04) COMP-3.

014200 LINKAGE SECTION.
014300 01  LOG10-CONTROL.
014400     05  LC-MANTISSA                 PIC S9(01)V9(04) COMP-3.
014500     05  LC-EXPONENT                 PIC S9(03)      COMP-3.
014600     05  LC-RESULT                   PIC S9(03)V9(04) COMP-3.
014650* 08/02/07 RTC CR-6244 -- RAW UNSCALED VIEW OF THE RESULT FOR THE
014660* TRACE DUMP (900-DEBUG-DUMP) -- SAME 4 PACKED BYTES, NO IMPLIED
014670* DECIMAL POINT.
014680     05  LC-RESULT-ALT REDEFINES LC-RESULT
014690                                 PIC S9(07)      COMP-3.

014700 PROCEDURE DIVISION USING LOG10-CONTROL.

014800 000-MAINLINE.
014900*    GUARD AGAINST A MALFORMED MANTISSA (SHOULD NEVER OCCUR --
015000*    CDCLSFY NORMALIZES E-VALUES TO 1.0000-9.9999 BEFORE CALL).
015100     IF LC-MANTISSA < 1.0000
015200         MOVE 1.0000 TO LC-MANTISSA
015300     END-IF.
015400     IF LC-MANTISSA > 9.9999
015500         MOVE 9.9999 TO LC-MANTISSA
015600     END-IF.

015700*    LOCATE THE TABLE BRACKET FOR THIS MANTISSA.  TRUNCATION TO
015800*    AN INTEGER SUBSCRIPT IS DONE BY THE MOVE BELOW -- A MOVE OF
015900*    A DECIMAL FIELD TO A FIELD WITH FEWER DECIMAL PLACES DROPS
016000*    THE LOW-ORDER DIGITS, NO ROUNDED CLAUSE CODED.
016100     COMPUTE WS-IDX-RAW = (LC-MANTISSA - 1) * 10.
016200     MOVE WS-IDX-RAW TO WS-IDX-INT.
016300     IF WS-IDX-INT > 89
016400         MOVE 89 TO WS-IDX-INT.
016500     COMPUTE WS-FRAC = WS-IDX-RAW - WS-IDX-INT.

016600     ADD 1 TO WS-IDX-INT GIVING WS-IDX-SUB.
016700     MOVE LOG10-ENTRY(WS-IDX-SUB) TO WS-LO-VAL.
016800     ADD 1 TO WS-IDX-SUB.
016900     MOVE LOG10-ENTRY(WS-IDX-SUB) TO WS-HI-VAL.

017000*    LINEAR INTERPOLATION BETWEEN THE TWO BRACKETING TABLE ROWS.
017100     COMPUTE WS-INTERP =
017200         WS-LO-VAL + ((WS-HI-VAL - WS-LO-VAL) * WS-FRAC).

017300     COMPUTE LC-RESULT = LC-EXPONENT + WS-INTERP.
017350     IF LG-TRACE-ON
017360         PERFORM 900-DEBUG-DUMP THRU 900-EXIT.
017400     GOBACK.

017500 900-DEBUG-DUMP.
017600*    08/02/07 RTC CR-6244 -- TRACE DUMP, SAME UPSI-0 CONVENTION
017700*    AS CDCLSFY 900-DEBUG-DUMP AND CDP2SRCH 930-DEBUG-DUMP.
017800     DISPLAY "CLCLOG10 MANTISSA=" LC-MANTISSA
017900         " EXPONENT=" LC-EXPONENT " RESULT-RAW=" LC-RESULT-ALT.
018000     DISPLAY "CLCLOG10 BRACKET LO=" WS-LO-VAL " HI=" WS-HI-VAL
018100         " FRAC=" WS-FRAC.
018200     DISPLAY "CLCLOG10 TABLE-IMAGE(1:60)=" WS-LOG10-BYTES(1:60).
018300 900-EXIT.
018400     EXIT.
