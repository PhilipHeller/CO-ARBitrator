000100******************************************************************
000200* PROPMSTR   -  PROTEIN PROPERTIES MASTER RECORD                *
000300*                                                                *
000400* VSAM KSDS, KEY = PROT-ACC.  ONE ENTRY PER CANDIDATE PROTEIN   *
000500* ACCESSION SEEN ON A SIMILARITY-SEARCH HIT.  BUILT BY CDPROPLD *
000600* FROM THE FLAT-TEXT RECORD-PAGE EXTRACT, READ RANDOM BY        *
000700* CDP1EDIT DURING THE PHASE 1 ELIGIBILITY PASS.                 *
000800*                                                                *
000900* MAINTENANCE                                                   *
001000*   06/14/94  RTC  ORIGINAL COPYBOOK FOR THE ARBITRATOR JOB     *
001100*   03/02/97  LMK  ADDED PROKE-FLAG / ANIMAL-FLAG INDICATORS    *
001200*   11/09/99  RTC  Y2K -- LOAD-DATE WIDENED TO CENTURY FORM     *
001300******************************************************************
001400 01  PROPMSTR-REC.
001500     05  PM-KEY.
001600         10  PM-PROT-ACC             PIC X(20).
001700     05  PM-NUC-ACC                  PIC X(20).
001800     05  PM-SEQ-LEN                  PIC 9(05).
001900     05  PM-ANNO                     PIC X(120).
002000     05  PM-BINOMIAL                 PIC X(60).
002100     05  PM-ORGANISM                 PIC X(240).
002200     05  PM-INDICATOR-BYTES.
002300         10  PM-BOLD-FLAG            PIC X(01).
002400             88  PM-IS-BOLD              VALUE "Y".
002500             88  PM-NOT-BOLD             VALUE "N".
002600         10  PM-PROKE-FLAG           PIC X(01).
002700             88  PM-IS-PROKARYOTE        VALUE "Y".
002800             88  PM-IS-EUKARYOTE         VALUE "N".
002900             88  PM-PROKE-UNKNOWN        VALUE SPACE.
003000         10  PM-ANIMAL-FLAG          PIC X(01).
003100             88  PM-IS-ANIMAL            VALUE "Y".
003200             88  PM-NOT-ANIMAL           VALUE "N".
003400     05  PM-LOAD-STAMP.
003500         10  PM-LOAD-DATE            PIC 9(08).
003600         10  PM-LOAD-TIME            PIC 9(06).
003700* ALTERNATE VIEW OF THE LOAD-STAMP GROUP USED WHEN THE STAMP IS
003800* CARRIED AS A SINGLE 14-BYTE EDIT FIELD ON THE NIGHTLY EXTRACT
003900* RECONCILIATION REPORT (CDPROPLD 900-CLEANUP).
004000     05  PM-STAMP-EDIT REDEFINES PM-LOAD-STAMP
004100                                 PIC 9(14).
004200     05  PM-PAGE-SOURCE-SW           PIC X(01).
004300         88  PM-PAGE-COMPLETE            VALUE "C".
004400         88  PM-PAGE-NO-ORIGIN           VALUE "O".
004500         88  PM-PAGE-NO-TERMINATOR       VALUE "T".
004600     05  PM-SEQUENCE                 PIC X(10000).
004700     05  FILLER                      PIC X(0044).
