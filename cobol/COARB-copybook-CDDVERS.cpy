000100******************************************************************
000200* CDDVERS    -  PROFILE-ID MAP RECORD  (cdd.versions)           *
000300*                                                                *
000400* ONE ROW PER CONSERVED-DOMAIN PROFILE.  LOADED ONCE BY         *
000500* CDP2SRCH PARAGRAPH 060-LOAD-CDD-VERSIONS INTO THE OCCURS      *
000600* TABLE WS-CDDVERS-TABLE, KEYED FOR SEARCH BY PSSM-ID.          *
000700*                                                                *
000800* MAINTENANCE                                                   *
000900*   07/02/94  RTC  ORIGINAL LAYOUT                              *
001000******************************************************************
001100 01  CDDVERS-REC.
001200     05  CV-ACCESSION                PIC X(12).
001300     05  CV-SHORT-NAME               PIC X(24).
001400     05  CV-PSSM-ID                  PIC X(12).
001500     05  FILLER                      PIC X(04).
