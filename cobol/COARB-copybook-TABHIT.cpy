000100******************************************************************
000200* TABHIT     -  TABULAR SIMILARITY-SEARCH HIT RECORD            *
000300*                                                                *
000400* COMMON SHAPE FOR BOTH blastp_out.csv (PHASE 1) AND            *
000500* rpsblast_out.csv (PHASE 2) -- 12 COMMA-SEPARATED FIELDS.      *
000600* CDP1EDIT AND CDP2SRCH EACH UNSTRING THE RAW CSV LINE INTO     *
000700* TH-RAW-FIELD-TAB AND MOVE THE EDITED TOKENS INTO THIS AREA.   *
000800*                                                                *
000900* MAINTENANCE                                                   *
001000*   06/14/94  RTC  ORIGINAL COPYBOOK                            *
001100*   08/22/96  LMK  ADDED E-VALUE MANTISSA/EXPONENT SPLIT        *
001150*   08/09/07  RTC  TICKET CR-6251 -- DROPPED TH-E-VALUE-NUMERIC. *
001160*                   IT WAS SIZED PIC S9(03)V9(04) (7 BYTES)      *
001170*                   AGAINST A 10-BYTE GROUP AND WAS NEVER USED   *
001180*                   ANYWAY -- CDP1EDIT 160-CHECK-QUALITY-FILTER  *
001190*                   COMPARES TH-E-EXPONENT/TH-E-MANTISSA DIRECT  *
001200******************************************************************
001300 01  TABHIT-REC.
001400     05  TH-QUERY                    PIC X(40).
001500     05  TH-SUBJECT                  PIC X(40).
001600     05  TH-PCT-IDENT                PIC 9(03)V99.
001700     05  TH-HIT-LENGTH               PIC 9(06).
001800     05  TH-MISMATCHES               PIC 9(06).
001900     05  TH-GAP-OPENS                PIC 9(04).
002000     05  TH-Q-START                  PIC 9(09).
002100     05  TH-Q-END                    PIC 9(09).
002200     05  TH-S-START                  PIC 9(09).
002300     05  TH-S-END                    PIC 9(09).
002400     05  TH-E-VALUE.
002500         10  TH-E-SIGN               PIC X(01).
002600             88  TH-E-NEGATIVE           VALUE "-".
002700             88  TH-E-POSITIVE           VALUE "+", " ".
002800         10  TH-E-MANTISSA           PIC 9(01)V9(04).
002900         10  TH-E-EXP-SIGN           PIC X(01).
003000             88  TH-E-EXP-NEGATIVE       VALUE "-".
003100             88  TH-E-EXP-POSITIVE       VALUE "+", " ".
003200         10  TH-E-EXPONENT           PIC 9(03).
003700     05  TH-SCORE                    PIC 9(06)V9.
003800     05  FILLER                      PIC X(08).
